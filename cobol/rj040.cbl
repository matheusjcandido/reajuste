000100*****************************************************************
000200*                                                               *
000300*          DATE FORMATTING AND INTERSTICIO DAY-COUNT             *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         RJ040.
001100*
001200     AUTHOR.             E. A. FERRAZ.
001300*
001400     INSTALLATION.       SESP/PR - CPD - CENTRO DE PROCESSAMENTO
001500                         DE DADOS.
001600*
001700     DATE-WRITTEN.       14/05/1984.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.           SESP/PR - USO INTERNO.
002200*
002300*    REMARKS.            CONVERTS A CCYYMMDD DATE HELD IN
002400*                        RJ40-BIN-1 TO DD/MM/CCYY FOR PRINTING,
002500*                        AND RETURNS THE WHOLE-DAY COUNT BETWEEN
002600*                        TWO CCYYMMDD DATES, USED BY RJ100 FOR
002700*                        THE LEGAL INTERSTICIO (365 DAY) TEST.
002800*
002900*                        DAY COUNT IS COMPUTED FROM FIRST
003000*                        PRINCIPLES (JULIAN DAY NUMBER, FLIEGEL
003100*                        AND VAN FLANDERN FORM) USING PLAIN
003200*                        INTEGER DIVIDE STATEMENTS SO THE LEAP
003300*                        YEAR RULE (DIVISIBLE BY 4, NOT BY 100
003400*                        UNLESS ALSO BY 400) IS HONOURED THE
003500*                        SAME WAY WHICHEVER COBOL WE COMPILE
003600*                        THIS UNDER.
003700*
003800*    VERSION.            SEE PROG-NAME IN WS.
003900*
004000*    CALLED MODULES.     NONE.
004100*
004200*    FUNCTIONS USED.     NONE.
004300*
004400*    ERROR MESSAGES USED.
004500*                        NONE - RJ40-BIN-1/2 ARE TRUSTED
004600*                        CCYYMMDD VALUES SUPPLIED BY RJ100.
004700*
004800* CHANGES:
004900* 14/05/84 EAF - 1.00 CREATED FOR THE ORIGINAL SESP/PR
005000*                     REAJUSTE RUN, SPLIT OUT OF RJ100 SO THE
005100*                     DAY-COUNT LOGIC COULD ALSO BE SHARED BY
005200*                     THE QUARTERLY OBRAS REPORT.
005300* 02/09/86 EAF - 1.01 CORRECTED JDN-A TRUNCATION - WAS LOSING
005400*                     A DAY ON DATES FALLING IN JAN/FEB (OS-0231)                                                              OS0231
005500* 11/03/90 MLK - 1.02 RJ40-DATE-STR PICTURE WIDENED, WAS
005600*                     CLIPPING THE CENTURY ON SOME TERMINALS.
005700* 23/11/93 MLK - 1.03 ADDED RJ40-BIN-2/DAY-COUNT ENTRY POINT -
005800*                     PREVIOUSLY THIS MODULE ONLY FORMATTED
005900*                     DATES, THE 365 DAY CHECK WAS DONE (BADLY)
006000*                     IN RJ100 ITSELF (OS-1140).
006100* 19/08/98 RSB - 1.04 Y2K REVIEW - JDN-CCYY ALREADY FULL
006200*                     CENTURY SO NO CHANGE NEEDED, LOGGED PER
006300*                     DATIN CIRCULAR 014/98.                                                                                  Y2K9804
006400* 30/11/99 RSB - 1.05 Y2K SIGN-OFF - RE-RAN TEST DECK FOR
006500*                     31/12/1999 -> 01/01/2000, DAY COUNT = 1.                                                                Y2K9904
006600* 14/02/08 JLC - 1.06 RECOMPILED UNDER GNUCOBOL, NO SOURCE
006700*                     CHANGE.
006800* 21/07/22 JLC - 1.07 DECRETO 10.086/2022 REVIEW - NO CHANGE
006900*                     TO THIS MODULE, THE 365 DAY RULE ITSELF
007000*                     DID NOT MOVE, ONLY WHICH DATES TRIGGER
007100*                     IT (RJ100).
007200* 09/08/26 VBC - 1.08 HOUSEKEEPING PASS FOR THE LEI 14.133/2021
007300*                     REAJUSTE REWRITE - RENAMED LINKAGE FIELDS
007400*                     TO THE RJ40- PREFIX, DROPPED THE OLD
007500*                     VALIDATE-FREE-TEXT-DATE ENTRY POINT THAT
007600*                     NOTHING CALLS ANY MORE.
007700*
007800*****************************************************************
007900*
008000 ENVIRONMENT             DIVISION.
008100*================================
008200*
008300     COPY  "ENVDIV.COB".
008400 INPUT-OUTPUT            SECTION.
008500 FILE-CONTROL.
008600*
008700 DATA                    DIVISION.
008800*================================
008900 FILE                    SECTION.
009000*
009100 WORKING-STORAGE         SECTION.
009200*-----------------------
009300 77  PROG-NAME               PIC X(15) VALUE "RJ040 (1.0.08)".
009400*
009500 01  JDN-WORK.
009600     03  JDN-CCYY            BINARY-LONG.
009700     03  JDN-MM              BINARY-LONG.
009800     03  JDN-DD              BINARY-LONG.
009900     03  JDN-A               BINARY-LONG.
010000     03  JDN-Y               BINARY-LONG.
010100     03  JDN-M               BINARY-LONG.
010200     03  JDN-T1              BINARY-LONG.
010300     03  JDN-Q1              BINARY-LONG.
010400     03  JDN-Q2              BINARY-LONG.
010500     03  JDN-Q3              BINARY-LONG.
010600     03  JDN-Q4              BINARY-LONG.
010700     03  JDN-VALUE           BINARY-LONG.
010800     03  FILLER              PIC X(4).
010900 01  JDN-1                   BINARY-LONG.
011000 01  JDN-2                   BINARY-LONG.
011100*
011200 LINKAGE                 SECTION.
011300*-----------------------
011400*
011500*        RJ040
011600*
011700 01  RJ40-WS.
011800     03  RJ40-FUNCTION       PIC 9.
011900*                            1 = FORMAT CCYYMMDD, 2 = DAY COUNT
012000     03  RJ40-BIN-1          PIC 9(8).
012100*                            CCYYMMDD - THE DATE FOR FN 1,
012200*                            THE START DATE FOR FN 2.
012300     03  RJ40-BIN-1-PARTS REDEFINES RJ40-BIN-1.
012400         05  RJ40-B1-CCYY    PIC 9(4).
012500         05  RJ40-B1-MM      PIC 9(2).
012600         05  RJ40-B1-DD      PIC 9(2).
012700     03  RJ40-BIN-2          PIC 9(8).
012800*                            CCYYMMDD - THE END DATE FOR FN 2,
012900*                            UNUSED FOR FN 1.
013000     03  RJ40-BIN-2-PARTS REDEFINES RJ40-BIN-2.
013100         05  RJ40-B2-CCYY    PIC 9(4).
013200         05  RJ40-B2-MM      PIC 9(2).
013300         05  RJ40-B2-DD      PIC 9(2).
013400     03  RJ40-DATE-STR       PIC X(10).
013500*                            DD/MM/CCYY RETURNED FOR FN 1.
013600     03  RJ40-DATE-PARTS REDEFINES RJ40-DATE-STR.
013700*                            LETS A CALLER PICK THE STRING
013800*                            APART WITHOUT RE-PARSING IT.
013900         05  RJ40-DS-DD      PIC X(2).
014000         05  FILLER          PIC X(1).
014100         05  RJ40-DS-MM      PIC X(2).
014200         05  FILLER          PIC X(1).
014300         05  RJ40-DS-CCYY    PIC X(4).
014400     03  RJ40-DAY-COUNT      PIC S9(9).
014500*                            BIN-2 MINUS BIN-1 IN WHOLE DAYS,
014600*                            RETURNED FOR FN 2.
014700*
014800 PROCEDURE DIVISION USING RJ40-WS.
014900*=========================================
015000*
015100 AA000-MAIN.
015200     EVALUATE RJ40-FUNCTION
015300         WHEN 1 PERFORM ZZ100-FORMAT-DATE THRU ZZ100-EXIT
015400         WHEN 2 PERFORM ZZ200-DAY-COUNT   THRU ZZ200-EXIT
015500         WHEN OTHER
015600             CONTINUE
015700     END-EVALUATE.
015800     GOBACK.
015900*
016000*    FORMAT RJ40-BIN-1 (CCYYMMDD) AS DD/MM/CCYY IN RJ40-DATE-STR.
016100*
016200 ZZ100-FORMAT-DATE.
016300     MOVE     "  /  /    " TO RJ40-DATE-STR.
016400     MOVE     RJ40-B1-DD      TO RJ40-DATE-STR (1:2).
016500     MOVE     "/"             TO RJ40-DATE-STR (3:1).
016600     MOVE     RJ40-B1-MM      TO RJ40-DATE-STR (4:2).
016700     MOVE     "/"             TO RJ40-DATE-STR (6:1).
016800     MOVE     RJ40-B1-CCYY    TO RJ40-DATE-STR (7:4).
016900 ZZ100-EXIT.
017000     EXIT.
017100*
017200*    DAY COUNT RJ40-BIN-2 MINUS RJ40-BIN-1, LEAP YEARS
017300*    HONOURED, VIA JULIAN DAY NUMBER - SEE REMARKS ABOVE.
017400*
017500 ZZ200-DAY-COUNT.
017600     MOVE     RJ40-B1-CCYY TO JDN-CCYY.
017700     MOVE     RJ40-B1-MM   TO JDN-MM.
017800     MOVE     RJ40-B1-DD   TO JDN-DD.
017900     PERFORM  ZZ210-CALC-JDN THRU ZZ210-EXIT.
018000     MOVE     JDN-VALUE   TO JDN-1.
018100*
018200     MOVE     RJ40-B2-CCYY TO JDN-CCYY.
018300     MOVE     RJ40-B2-MM   TO JDN-MM.
018400     MOVE     RJ40-B2-DD   TO JDN-DD.
018500     PERFORM  ZZ210-CALC-JDN THRU ZZ210-EXIT.
018600     MOVE     JDN-VALUE   TO JDN-2.
018700*
018800     COMPUTE  RJ40-DAY-COUNT = JDN-2 - JDN-1.
018900 ZZ200-EXIT.
019000     EXIT.
019100*
019200*    JDN-VALUE = JULIAN DAY NUMBER FOR JDN-CCYY/JDN-MM/JDN-DD.
019300*    FLIEGEL AND VAN FLANDERN INTEGER FORM - ALL DIVIDES
019400*    TRUNCATE, WHICH IS EXACTLY FLOOR() SINCE EVERY OPERAND
019500*    HERE IS POSITIVE.
019600*
019700 ZZ210-CALC-JDN.
019800     DIVIDE   14 - JDN-MM  BY 12  GIVING  JDN-A.
019900     COMPUTE  JDN-Y = JDN-CCYY + 4800 - JDN-A.
020000     COMPUTE  JDN-M = JDN-MM + (12 * JDN-A) - 3.
020100*
020200*    EACH DIVIDE BELOW MUST TRUNCATE TO A WHOLE NUMBER BEFORE
020300*    IT IS ADDED IN - THAT IS WHY THESE ARE SEPARATE INTEGER
020400*    DIVIDE STATEMENTS AND NOT ONE SINGLE COMPUTE EXPRESSION.
020500*
020600     COMPUTE  JDN-T1 = (153 * JDN-M) + 2.
020700     DIVIDE   JDN-T1 BY 5    GIVING  JDN-Q1.
020800     DIVIDE   JDN-Y  BY 4    GIVING  JDN-Q2.
020900     DIVIDE   JDN-Y  BY 100  GIVING  JDN-Q3.
021000     DIVIDE   JDN-Y  BY 400  GIVING  JDN-Q4.
021100*
021200     COMPUTE  JDN-VALUE =
021300              JDN-DD + JDN-Q1 + (365 * JDN-Y) + JDN-Q2 - JDN-Q3
021400              + JDN-Q4 - 32045.
021500 ZZ210-EXIT.
021600     EXIT.
