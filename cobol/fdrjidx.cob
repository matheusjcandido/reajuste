000100*    FD FOR INDICES FILE.
000200* 09/08/26 VBC - CREATED.
000300 FD  RJ-INDEX-FILE
000400     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 40 CHARACTERS.
000600 COPY "WSRJIDX.COB".
