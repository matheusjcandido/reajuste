000100*    FD FOR CONTRATOS FILE.
000200* 09/08/26 VBC - CREATED.
000300 FD  RJ-CONTRACT-FILE
000400     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 181 CHARACTERS.
000600 COPY "WSRJCTR.COB".
