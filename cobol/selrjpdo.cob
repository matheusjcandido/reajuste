000100*    SELECT FOR PEDIDOS (ADJUSTMENT-REQUEST) FILE - 36 BYTE
000200*    FIXED SEQUENTIAL.
000300* 09/08/26 VBC - CREATED.
000400     SELECT   RJ-REQUEST-FILE ASSIGN TO "PEDIDOS"
000500              ORGANIZATION  IS SEQUENTIAL
000600              ACCESS MODE   IS SEQUENTIAL
000700              FILE STATUS   IS RJ-PDO-STATUS.
