000100*    SELECT FOR INDICES FILE - 40 BYTE FIXED SEQUENTIAL.
000200* 09/08/26 VBC - CREATED.
000300     SELECT   RJ-INDEX-FILE ASSIGN TO "INDICES"
000400              ORGANIZATION  IS SEQUENTIAL
000500              ACCESS MODE   IS SEQUENTIAL
000600              FILE STATUS   IS RJ-IDX-STATUS.
