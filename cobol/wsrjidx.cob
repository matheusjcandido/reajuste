000100*    RECORD DEFINITION FOR INDICE (ECONOMIC INDEX) FILE.
000200*    USES IDX-REF-DATE AS KEY.  FILE SIZE 40 BYTES.
000300*
000400* 09/08/26 VBC - CREATED FOR INCC-DI REAJUSTE WORK.
000500* 14/08/26 VBC - IDX-REF-CCYY/MM REDEFINE ADDED FOR FAST
000600*                MONTH-ONLY COMPARES IN ZZ200.
000700*
000800 01  RJ-INDEX-RECORD.
000900*                            CCYYMMDD, ALWAYS 1ST OF MONTH.
001000     03  IDX-REF-DATE         PIC 9(8).
001100     03  IDX-REF-DATE-PARTS REDEFINES IDX-REF-DATE.
001200         05  IDX-REF-CCYY     PIC 9(4).
001300         05  IDX-REF-MM       PIC 9(2).
001400         05  IDX-REF-DD       PIC 9(2).
001500     03  IDX-NAME             PIC X(20)  VALUE "INCC-DI".
001600*                            MUST BE GREATER THAN ZERO.
001700     03  IDX-VALUE            PIC S9(7)V9(4).
001800     03  FILLER               PIC X(1).
