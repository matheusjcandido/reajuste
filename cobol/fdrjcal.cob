000100*    FD FOR CALCULOS FILE.
000200* 09/08/26 VBC - CREATED.
000300 FD  RJ-CALCULO-FILE
000400     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 93 CHARACTERS.
000600 COPY "WSRJCAL.COB".
