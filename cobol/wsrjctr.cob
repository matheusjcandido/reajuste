000100*    RECORD DEFINITION FOR CONTRATO (PUBLIC WORKS CONTRACT)
000200*    FILE.  USES CT-ID AS KEY.  FILE SIZE 181 BYTES.
000300*
000400* 09/08/26 VBC - CREATED.
000500* 11/08/26 VBC - CT-BUDGET-DATE REDEFINE ADDED - THIS IS THE
000600*                DATE THAT DECIDES I0 SO IT GETS PULLED APART
000700*                A LOT IN RJ100, WORTH THE REDEFINE.
000800*
000900 01  RJ-CONTRACT-RECORD.
001000     03  CT-ID                PIC 9(6).
001100*                            E.G. "001/2025", UNIQUE, TRIMMED.
001200     03  CT-NUMBER            PIC X(20).
001300     03  CT-OBJECT            PIC X(80).
001400*                            TRIMMED ON STORE.
001500     03  CT-COMPANY           PIC X(40).
001600*                            CCYYMMDD - BUDGET BASE DATE,
001700*                            DEFINES I0 - CRITICAL FIELD.
001800     03  CT-BUDGET-DATE       PIC 9(8).
001900     03  CT-BUDGET-DATE-PARTS REDEFINES CT-BUDGET-DATE.
002000         05  CT-BUD-CCYY      PIC 9(4).
002100         05  CT-BUD-MM        PIC 9(2).
002200         05  CT-BUD-DD        PIC 9(2).
002300     03  CT-SIGN-DATE         PIC 9(8).
002400*                            MUST BE GREATER THAN ZERO.
002500     03  CT-INITIAL-VALUE     PIC S9(11)V99.
002600     03  FILLER               PIC X(6).
