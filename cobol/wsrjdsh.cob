000100*    IN-MEMORY INDEX / CONTRACT TABLES PLUS RUN-TOTAL AND
000200*    DASHBOARD COUNTERS - THE KEYED LOOKUP TABLES THAT RJ100
000300*    SEARCHES FOR EVERY CALCULATION REQUEST.
000400*
000500* 09/08/26 VBC - CREATED.
000600* 12/08/26 VBC - SIZED TABLES TO 2000/500, WAS 500/200 ON
000700*                FIRST CUT - TOO TIGHT FOR A YEAR'S WORTH
000800*                OF INDICES PLUS A LIVE CONTRACT REGISTER.
000850* 14/08/26 VBC - ADDED RJ-FILE-STATUSES BELOW - EVERY SELECT
000860*                IN THE SUITE NAMES ITS FILE STATUS FIELD BUT
000870*                NONE WAS EVER DECLARED, SO NONE OF THE IF
000880*                ...-STATUS NOT = "00" TESTS IN RJ010/RJ100
000890*                WERE TESTING ANYTHING (OS-4431).
000900*
001000 01  RJ-INDEX-TABLE.
001100     03  IDX-TAB-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
001200     03  IDX-TAB-ENTRY        OCCURS 0 TO 2000 TIMES
001300                              DEPENDING ON IDX-TAB-COUNT
001400                              ASCENDING KEY IS IDXT-REF-DATE
001500                              INDEXED BY IDXT-IX.
001600         05  IDXT-REF-DATE    PIC 9(8).
001700         05  IDXT-VALUE       PIC S9(7)V9(4).
001800         05  FILLER           PIC X(2).
001900*
002000 01  RJ-CONTRACT-TABLE.
002100     03  CTR-TAB-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
002200     03  CTR-TAB-ENTRY        OCCURS 0 TO 500 TIMES
002300                              DEPENDING ON CTR-TAB-COUNT
002400                              ASCENDING KEY IS CTRT-ID
002500                              INDEXED BY CTRT-IX.
002600         05  CTRT-ID          PIC 9(6).
002700         05  CTRT-NUMBER      PIC X(20).
002800         05  CTRT-OBJECT      PIC X(80).
002900         05  CTRT-COMPANY     PIC X(40).
003000         05  CTRT-BUDGET-DATE PIC 9(8).
003100         05  CTRT-SIGN-DATE   PIC 9(8).
003200         05  CTRT-INIT-VALUE  PIC S9(11)V99.
003300         05  FILLER           PIC X(4).
003400*
003500*    RUN TOTALS - REQUESTS READ, CALCULATED OK, REJECTED PER
003600*    STATUS CODE E1-E6, CONTROL TOTALS OF MONEY.
003700*
003800 01  RJ-RUN-TOTALS.
003900     03  RT-READ-CNT          BINARY-LONG UNSIGNED VALUE ZERO.
004000     03  RT-CALC-OK-CNT       BINARY-LONG UNSIGNED VALUE ZERO.
004100     03  RT-REJECT-E1         BINARY-LONG UNSIGNED VALUE ZERO.
004200     03  RT-REJECT-E2         BINARY-LONG UNSIGNED VALUE ZERO.
004300     03  RT-REJECT-E3         BINARY-LONG UNSIGNED VALUE ZERO.
004400     03  RT-REJECT-E4         BINARY-LONG UNSIGNED VALUE ZERO.
004500     03  RT-REJECT-E5         BINARY-LONG UNSIGNED VALUE ZERO.
004600     03  RT-REJECT-E6         BINARY-LONG UNSIGNED VALUE ZERO.
004700     03  RT-SUM-VR            PIC S9(13)V99   VALUE ZERO.
004800     03  RT-SUM-R             PIC S9(13)V99   VALUE ZERO.
004900     03  RT-SUM-TOTAL         PIC S9(13)V99   VALUE ZERO.
005000     03  FILLER               PIC X(4).
005100*
005200*    DASHBOARD - RUN STATISTICS WANTED AT EOJ.
005300*
005400 01  RJ-DASHBOARD.
005500     03  DSH-IDX-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
005600     03  DSH-CTR-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
005700     03  DSH-CAL-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
005800     03  DSH-RECENT-DATE      PIC 9(8)        VALUE ZERO.
005900     03  DSH-RECENT-VALUE     PIC S9(7)V9(4)  VALUE ZERO.
006000     03  FILLER               PIC X(4).
006100*
006200*    ONE FILE STATUS FIELD PER SELECT IN THE SUITE - NAMED TO
006300*    MATCH THE FILE STATUS IS CLAUSE IN EACH SELRJ*.COB/
006400*    SELPRINT.COB - OS-4431.
006500*
006600 01  RJ-FILE-STATUSES.
006700     03  RJ-IDX-STATUS        PIC XX.
006800     03  RJ-CTR-STATUS        PIC XX.
006900     03  RJ-PDO-STATUS        PIC XX.
007000     03  RJ-CAL-STATUS        PIC XX.
007100     03  RJ-RAW-STATUS        PIC XX.
007200     03  RJ-PRT-STATUS        PIC XX.
007300     03  FILLER               PIC X(4).
