000100*    FD FOR PEDIDOS FILE.
000200* 09/08/26 VBC - CREATED.
000300 FD  RJ-REQUEST-FILE
000400     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 36 CHARACTERS.
000600 COPY "WSRJPDO.COB".
