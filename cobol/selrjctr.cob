000100*    SELECT FOR CONTRATOS FILE - 181 BYTE FIXED SEQUENTIAL.
000200* 09/08/26 VBC - CREATED.
000300     SELECT   RJ-CONTRACT-FILE ASSIGN TO "CONTRATOS"
000400              ORGANIZATION  IS SEQUENTIAL
000500              ACCESS MODE   IS SEQUENTIAL
000600              FILE STATUS   IS RJ-CTR-STATUS.
