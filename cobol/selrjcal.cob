000100*    SELECT FOR CALCULOS (CALCULATION AUDIT) FILE - 93 BYTE
000200*    FIXED SEQUENTIAL, APPENDED TO.
000300* 09/08/26 VBC - CREATED.
000400     SELECT   RJ-CALCULO-FILE ASSIGN TO "CALCULOS"
000500              ORGANIZATION  IS SEQUENTIAL
000600              ACCESS MODE   IS SEQUENTIAL
000700              FILE STATUS   IS RJ-CAL-STATUS.
