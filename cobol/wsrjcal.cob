000100*    RECORD DEFINITION FOR CALCULO (CALCULATION AUDIT) FILE.
000200*    USES CA-ID AS KEY.
000300*
000400*    FILE SIZE 93 BYTES.  RECORD IS BYTE-TIGHT - EVERY
000500*    PICTURE BELOW IS SPEC-MANDATED AND THE SUM ALREADY
000600*    EQUALS THE MANDATED RECORD LENGTH, SO THERE IS NO SPARE
000700*    BYTE LEFT FOR A TRAILING FILLER PAD (SEE WSRJPDO.COB
000800*    FOR THE SAME NOTE).
000900*
001000* 09/08/26 VBC - CREATED.
001100* 11/08/26 VBC - CA-K-R-BLOCK GROUPED SO THE MEMORIA DE
001200*                CALCULO PRINT CAN MOVE THE WHOLE GROUP IN
001300*                ONE STATEMENT - SEE RJ100 ZZ350.
001400*
001500 01  RJ-CALCULO-RECORD.
001600     03  CA-ID                PIC 9(6).
001700     03  CA-CONTRACT-ID       PIC 9(6).
001800*                            CCYYMMDD RUN DATE.
001900     03  CA-CALC-DATE         PIC 9(8).
002000     03  CA-K-R-BLOCK.
002100*                            I0 REFERENCE MONTH AND VALUE.
002200         05  CA-BASE-MONTH    PIC 9(8).
002300         05  CA-BASE-VALUE    PIC S9(7)V9(4).
002400*                            I1 REFERENCE MONTH AND VALUE.
002500         05  CA-ADJ-MONTH     PIC 9(8).
002600         05  CA-ADJ-VALUE     PIC S9(7)V9(4).
002700*                            K APPLIED, TRUNCATED 4 DP.
002800         05  CA-FACTOR-K      PIC S9(3)V9(4).
002900*                            VR.
003000         05  CA-ORIG-VALUE    PIC S9(11)V99.
003100*                            R.
003200         05  CA-ADJUST-AMT    PIC S9(11)V99.
003300*                            "OK" OR E1 THRU E6.
003400     03  CA-STATUS            PIC X(2).
