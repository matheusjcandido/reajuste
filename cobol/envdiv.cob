000100*    COMMON ENVIRONMENT DIVISION ENTRIES.
000200*    SHARED BY ALL RJ (REAJUSTE) PROGRAMS.
000300*
000400* 09/08/26 VBC - CREATED FOR RJ SUITE - OS-3312.  ONE COMMON
000500*                COPYBOOK SO THE PRINTER CONTROL AND THE
000600*                TEST-RUN SWITCH STAY IDENTICAL ACROSS EVERY
000700*                PROGRAM IN THE SUITE.
000800*
000900 CONFIGURATION           SECTION.
001000 SOURCE-COMPUTER.        IBM-PC.
001100 OBJECT-COMPUTER.        IBM-PC.
001200 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM
001400     CLASS NUMERIC-SIGN IS ZERO THRU NINE
001500     UPSI-0 IS RJ-SW-TEST-RUN OFF NORMAL-RUN.
