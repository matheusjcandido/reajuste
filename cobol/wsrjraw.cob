000100*    RECORD DEFINITION FOR RAWIDX (RAW INDEX SEED SERIES)
000200*    FILE.  NO KEY - READ STRAIGHT THROUGH.  FILE SIZE
000300*    23 BYTES.
000400*
000500*    BOTH FIELDS ARE CARRIED AS DISPLAY/ALPHA, NOT NUMERIC,
000600*    BECAUSE A BLANK FIELD HERE MEANS THE SOURCE ROW IS
000700*    MISSING THAT VALUE - THE SEED FILE IS HAND-MAINTAINED AND
000800*    SHORT ROWS DO SHOW UP.  RJ010 SKIPS ANY ROW LACKING A
000900*    VALID DATE OR VALUE, TESTING NUMERIC-NESS ITSELF BEFORE
001000*    TRUSTING RW-DATE9/RW-VALUE-NUM.
001100*
001200* 09/08/26 VBC - CREATED.
001300* 15/08/26 VBC - ADDED RW-VALUE-NUM, A SINGLE ELEMENTARY
001400*                REDEFINE OF RW-VALUE FOR ARITHMETIC/REPORT
001500*                USE - RW-VALUE9 ALONE (SPLIT INT/DEC) COULD
001600*                NOT BE USED AS ONE EDITED REPORT SOURCE.
001700*
001800 01  RJ-RAW-SEED-RECORD.
001900*                            CCYYMMDD, MAY BE BLANK.
002000     03  RW-DATE              PIC X(8).
002100     03  RW-DATE9 REDEFINES RW-DATE
002200                              PIC 9(8).
002300*                            9(7)V9(4) SHAPE, MAY BE BLANK.
002400     03  RW-VALUE             PIC X(11).
002500     03  RW-VALUE9 REDEFINES RW-VALUE.
002600         05  RW-VALUE-INT     PIC 9(7).
002700         05  RW-VALUE-DEC     PIC 9(4).
002800     03  RW-VALUE-NUM REDEFINES RW-VALUE
002900                              PIC 9(7)V9(4).
003000     03  FILLER               PIC X(4).
