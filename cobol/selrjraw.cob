000100*    SELECT FOR RAWIDX (RAW SEED SERIES) FILE - 23 BYTE
000200*    FIXED SEQUENTIAL.
000300* 09/08/26 VBC - CREATED.
000400     SELECT   RJ-RAW-FILE ASSIGN TO "RAWIDX"
000500              ORGANIZATION  IS SEQUENTIAL
000600              ACCESS MODE   IS SEQUENTIAL
000700              FILE STATUS   IS RJ-RAW-STATUS.
