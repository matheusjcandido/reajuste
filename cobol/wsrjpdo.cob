000100*    RECORD DEFINITION FOR PEDIDO (ADJUSTMENT-REQUEST) FILE.
000200*    ONE RECORD PER CALCULATION REQUESTED.
000300*
000400*    FILE SIZE 36 BYTES.  RECORD IS BYTE-TIGHT - EVERY
000500*    PICTURE BELOW IS SPEC-MANDATED AND THE SUM ALREADY
000600*    EQUALS THE MANDATED RECORD LENGTH, SO UNLIKE OUR OTHER
000700*    RJ RECORDS THERE IS NO SPARE BYTE LEFT FOR A TRAILING
000800*    FILLER PAD.
000900*
001000* 09/08/26 VBC - CREATED.
001100*
001200 01  RJ-REQUEST-RECORD.
001300     03  RQ-CONTRACT-ID       PIC 9(6).
001400*                            VR, MUST BE GREATER THAN ZERO.
001500     03  RQ-MEAS-VALUE        PIC S9(11)V99.
001600*                            CCYYMMDD, MONTH OF I0.
001700     03  RQ-START-DATE        PIC 9(8).
001800*                            CCYYMMDD, MONTH OF I1, MUST BE
001900*                            GREATER THAN START.
002000     03  RQ-END-DATE          PIC 9(8).
002100*                            S = START IS CT-BUDGET-DATE,
002200*                            N = CUSTOM START DATE SUPPLIED.
002300     03  RQ-USE-BASE-FLAG     PIC X(1).
002400         88  RQ-USE-BASE-YES  VALUE "S".
002500         88  RQ-USE-BASE-NO   VALUE "N".
