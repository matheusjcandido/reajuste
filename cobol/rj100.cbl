000100*****************************************************************
000200*                                                               *
000300*        CALCULO DE REAJUSTE CONTRATUAL - MEMORIA DE CALCULO     *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         RJ100.
001100*
001200     AUTHOR.             E. A. FERRAZ.
001300*
001400     INSTALLATION.       SESP/PR - CPD - CENTRO DE PROCESSAMENTO
001500                         DE DADOS.
001600*
001700     DATE-WRITTEN.       30/06/1984.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.           SESP/PR - USO INTERNO.
002200*
002300*    REMARKS.            CALCULATES THE CONTRACTUAL PRICE
002400*                        ADJUSTMENT (REAJUSTE) OWED ON EACH
002500*                        PEDIDO (ADJUSTMENT REQUEST) AGAINST
002600*                        ITS CONTRATO, USING THE INCC-DI
002700*                        ECONOMIC INDEX HELD ON INDICES.
002800*
002900*                        K = (I1 / I0) - 1, TRUNCATED (NEVER
003000*                        ROUNDED) TO 4 DECIMALS.
003100*                        R = K * VR, TRUNCATED TO 2 DECIMALS.
003200*                        TOTAL = VR + R.
003300*
003400*                        A REQUEST THAT USES THE CONTRACT'S
003500*                        OWN BUDGET DATE AS ITS START (RQ-USE-
003600*                        BASE-FLAG = "S") MUST ALSO CLEAR THE
003700*                        365 DAY LEGAL INTERSTICIO TEST - SEE
003800*                        ZZ330-CHECK-INTERVAL BELOW, WHICH
003900*                        CALLS RJ040 FOR THE LEAP-YEAR-SAFE
004000*                        DAY COUNT.
004100*
004200*                        EVERY REQUEST IS ACCOUNTED FOR ON
004300*                        CALCULOS WITH A STATUS OF "OK" OR ONE
004400*                        OF E1-E6 - NOTHING IS SILENTLY
004500*                        DROPPED.
004600*
004700*    VERSION.            SEE PROG-NAME IN WS.
004800*
004900*    CALLED MODULES.     RJ040 - DATE FORMAT / DAY COUNT.
005000*
005100*    FUNCTIONS USED.     NONE.
005200*
005300*    FILES USED.
005400*                        INDICES.   ECONOMIC INDEX - INPUT.
005500*                        CONTRATOS. CONTRACT MASTER - INPUT.
005600*                        PEDIDOS.   ADJUSTMENT REQUESTS -
005700*                                   INPUT.
005800*                        CALCULOS.  CALCULATION AUDIT -
005900*                                   EXTEND.
006000*                        RELATORIO. MEMORIA DE CALCULO REPORT
006100*                                   - OUTPUT.
006200*
006300*    ERROR MESSAGES USED.
006400*    SYSTEM WIDE:        RJ101, RJ102, RJ103, RJ104.
006500*    PROGRAM SPECIFIC:   E1 - CONTRATO NOT FOUND.
006600*                        E2 - VALOR MEDIDO (VR) NOT > ZERO.
006700*                        E3 - END DATE NOT AFTER START DATE.
006800*                        E4 - INTERSTICIO LEGAL < 365 DAYS.
006900*                        E5 - NO INDEX FOR BASE (I0) MONTH.
007000*                        E6 - NO INDEX FOR CURRENT (I1) MONTH.
007100*
007200* CHANGES:
007300* 30/06/84 EAF - 1.00 CREATED FOR THE FIRST SESP/PR REAJUSTE
007400*                     BATCH RUN, COVERING OBRAS CONTRACTS
007500*                     ONLY.
007600* 14/11/85 EAF - 1.01 ADDED THE INTERSTICIO (365 DAY) CHECK -
007700*                     PREVIOUSLY OPERATIONS WAS CHECKING THIS
007800*                     BY HAND BEFORE KEYING THE PEDIDO (OS-
007900*                     0198).
008000* 02/09/86 EAF - 1.02 CORRECTED DAY COUNT TO MATCH RJ040's
008100*                     JDN FIX, SAME RELEASE.
008200* 11/03/90 MLK - 1.03 CONTRATOS NOW HELD AS A FULL MASTER
008300*                     FILE INSTEAD OF BEING RE-KEYED EACH
008400*                     RUN - ADDED THE IN-MEMORY CONTRACT
008500*                     TABLE AND ITS LOAD-TIME VALIDATION.
008600* 23/11/93 MLK - 1.04 INDEX TABLE NOW SORTED AND SEARCHED BY
008700*                     BINARY SEARCH - LINEAR SEARCH OF A
008800*                     GROWING INDICES FILE WAS TOO SLOW ON
008900*                     THE YEAR-END CATCH-UP RUN.
009000* 19/08/98 RSB - 1.05 Y2K REVIEW - TODAY'S DATE CENTURY
009100*                     PREFIX HARD CODED TO 20 (DATIN CIRCULAR
009200*                     014/98) - ACCEPT FROM DATE ONLY EVER
009300*                     GIVES A 2 DIGIT YEAR.
009400* 30/11/99 RSB - 1.06 Y2K SIGN-OFF - RE-RAN TEST DECK ACROSS
009500*                     31/12/1999.
009600* 14/02/08 JLC - 1.07 RECOMPILED UNDER GNUCOBOL, NO SOURCE
009700*                     CHANGE.
009800* 21/07/22 JLC - 1.08 DECRETO 10.086/2022 REVIEW - STATUS
009900*                     CODES AND THE 365 DAY RULE CONFIRMED
010000*                     UNCHANGED BY THE NEW REGULATION.
010100* 09/08/26 VBC - 1.09 LEI 14.133/2021 HOUSEKEEPING REWRITE -
010200*                     RENAMED EVERY FIELD TO THE RJ- FAMILY
010300*                     PREFIX, DROPPED THE OLD OBRAS-ONLY
010400*                     RESTRICTION SO ANY CONTRATO ON FILE CAN
010500*                     BE REAJUSTADO, ADDED THE DASHBOARD
010600*                     FOOTING (OS-4410).
010700* 16/08/26 VBC - 1.10 CORRECTED THE E4/E5/E6 STATUS CODE
010800*                     ASSIGNMENTS BELOW - E4 WAS BEING SET ON A
010900*                     MISSING BASE INDEX, NOT ON THE 365 DAY
011000*                     RULE, SO BOTH THE CALCULO AUDIT RECORD AND
011100*                     THE MEMORIA PRINTOUT WERE GIVING THE WRONG
011200*                     REJECT REASON (OS-4434).  ALSO ADDED THE
011300*                     RAW I1/I0 QUOTIENT LINE TO THE MEMORIA
011400*                     DETAIL SO A REVIEWER CAN SEE WHAT K WAS
011500*                     TRUNCATED FROM, NOT JUST THE TRUNCATED
011600*                     RESULT (OS-4433).
011700*
011800*****************************************************************
011900*
012000 ENVIRONMENT             DIVISION.
012100*================================
012200*
012300     COPY  "ENVDIV.COB".
012400 INPUT-OUTPUT            SECTION.
012500 FILE-CONTROL.
012600     COPY  "SELRJIDX.COB".
012700     COPY  "SELRJCTR.COB".
012800     COPY  "SELRJPDO.COB".
012900     COPY  "SELRJCAL.COB".
013000     COPY  "SELPRINT.COB".
013100*
013200 DATA                    DIVISION.
013300*================================
013400 FILE                    SECTION.
013500*
013600     COPY  "FDRJIDX.COB".
013700     COPY  "FDRJCTR.COB".
013800     COPY  "FDRJPDO.COB".
013900     COPY  "FDRJCAL.COB".
014000*
014100 FD  PRINT-FILE
014200     REPORTS ARE RJ-CALC-REPORT.
014300*
014400 WORKING-STORAGE         SECTION.
014500*-----------------------
014600 77  PROG-NAME               PIC X(15) VALUE "RJ100 (1.0.09)".
014700*
014800     COPY  "WSRJDSH.COB".
014900*
015000 01  RJ100-SWITCHES.
015100     03  RJ100-PDO-EOF-SW    PIC X       VALUE "N".
015200         88  RJ100-PDO-EOF   VALUE "Y".
015300     03  RJ100-CTR-FOUND-SW  PIC X       VALUE "N".
015400         88  RJ100-CTR-FOUND     VALUE "Y".
015500         88  RJ100-CTR-NOT-FOUND VALUE "N".
015600     03  RJ100-IDX-FOUND-SW  PIC X       VALUE "N".
015700         88  RJ100-IDX-FOUND     VALUE "Y".
015800         88  RJ100-IDX-NOT-FOUND VALUE "N".
015900     03  RJ100-IDX-DUP-SW    PIC X       VALUE "N".
016000         88  RJ100-IDX-DUP-FOUND     VALUE "Y".
016100         88  RJ100-IDX-DUP-NOT-FOUND VALUE "N".
016200     03  RJ100-CTR-DUP-SW    PIC X       VALUE "N".
016300         88  RJ100-CTR-DUP-FOUND     VALUE "Y".
016400         88  RJ100-CTR-DUP-NOT-FOUND VALUE "N".
016500     03  FILLER              PIC X(2).
016600*
016700 01  RJ100-SUBSCRIPTS.
016800     03  RJ100-I             BINARY-SHORT UNSIGNED.
016900     03  RJ100-J             BINARY-SHORT UNSIGNED.
017000     03  RJ100-SWAP-DATE     PIC 9(8).
017100     03  RJ100-SWAP-VALUE    PIC S9(7)V9(4).
017200     03  RJ100-CTR-REJECT-CNT BINARY-LONG UNSIGNED VALUE ZERO.
017300     03  RJ100-IDX-REJECT-CNT BINARY-LONG UNSIGNED VALUE ZERO.
017400     03  RJ100-CALC-ID-CTR   BINARY-LONG UNSIGNED VALUE ZERO.
017500     03  FILLER              PIC X(4).
017600*
017700*    TODAY'S DATE - SEE Y2K NOTE IN THE CHANGE LOG ABOVE.  NO
017800*    FILLER PAD ON THIS GROUP OR ITS REDEFINES - THEY MUST
017900*    STAY THE EXACT 6/8 BYTE WIDTH THE REDEFINES LINE UP ON.
018000*
018100 01  RJ100-TODAY.
018200     03  RJ100-TODAY-YY      PIC 9(2).
018300     03  RJ100-TODAY-MM      PIC 9(2).
018400     03  RJ100-TODAY-DD      PIC 9(2).
018500 01  RJ100-TODAY-YYMMDD REDEFINES RJ100-TODAY
018600                             PIC 9(6).
018700 01  RJ100-TODAY-CCYYMMDD.
018800     03  RJ100-TODAY-CC      PIC 9(2)    VALUE 20.
018900     03  RJ100-TODAY-YY2     PIC 9(2).
019000     03  RJ100-TODAY-MM2     PIC 9(2).
019100     03  RJ100-TODAY-DD2     PIC 9(2).
019200 01  RJ100-TODAY-CCYYMMDD9 REDEFINES RJ100-TODAY-CCYYMMDD
019300                             PIC 9(8).
019400*
019500*    LINKAGE IMAGE FOR THE RJ040 CALL - SAME SHAPE AS RJ040's
019600*    OWN LINKAGE SECTION, SEE RJ040-WS THERE.  NO FILLER HERE
019700*    EITHER - THE CALL PARAMETER MUST MATCH RJ040's LINKAGE
019800*    SECTION BYTE FOR BYTE, AND THAT SECTION HAS NONE.
019900*
020000 01  RJ40-WS-AREA.
020100     03  RJ40A-FUNCTION      PIC 9.
020200     03  RJ40A-BIN-1         PIC 9(8).
020300     03  RJ40A-BIN-1-PARTS REDEFINES RJ40A-BIN-1.
020400         05  RJ40A-B1-CCYY   PIC 9(4).
020500         05  RJ40A-B1-MM     PIC 9(2).
020600         05  RJ40A-B1-DD     PIC 9(2).
020700     03  RJ40A-BIN-2         PIC 9(8).
020800     03  RJ40A-BIN-2-PARTS REDEFINES RJ40A-BIN-2.
020900         05  RJ40A-B2-CCYY   PIC 9(4).
021000         05  RJ40A-B2-MM     PIC 9(2).
021100         05  RJ40A-B2-DD     PIC 9(2).
021200     03  RJ40A-DATE-STR      PIC X(10).
021300     03  RJ40A-DAY-COUNT     PIC S9(9).
021400*
021500*    CURRENT REQUEST AND ITS DERIVED DATA.
021600*
021700 01  RJ100-WORK.
021800     03  RJ100-START-DATE    PIC 9(8).
021900     03  RJ100-START-PARTS REDEFINES RJ100-START-DATE.
022000         05  RJ100-START-CCYY PIC 9(4).
022100         05  RJ100-START-MM  PIC 9(2).
022200         05  RJ100-START-DD  PIC 9(2).
022300     03  RJ100-END-DATE      PIC 9(8).
022400     03  RJ100-END-PARTS REDEFINES RJ100-END-DATE.
022500         05  RJ100-END-CCYY  PIC 9(4).
022600         05  RJ100-END-MM    PIC 9(2).
022700         05  RJ100-END-DD    PIC 9(2).
022800     03  RJ100-BASE-MONTH    PIC 9(8).
022900     03  RJ100-ADJ-MONTH     PIC 9(8).
023000     03  RJ100-SEARCH-MONTH  PIC 9(8).
023100     03  RJ100-I0            PIC S9(7)V9(4).
023200     03  RJ100-I1            PIC S9(7)V9(4).
023300     03  RJ100-FACTOR-K      PIC S9(3)V9(4).
023400     03  RJ100-RATIO         PIC S9(3)V9(10).
023500     03  RJ100-ADJUST-R      PIC S9(11)V99.
023600     03  RJ100-TOTAL         PIC S9(11)V99.
023700     03  RJ100-STATUS        PIC X(2).
023800     03  RJ100-CTR-IX        BINARY-SHORT UNSIGNED.
023900     03  RJ100-IDX-RESULT-IX BINARY-SHORT UNSIGNED.
024000*                            SEARCH KEY FOR ZZ220-FIND-CONTRACT-BY-
024100*                            NUMBER - SEE THAT PARAGRAPH'S BANNER.
024200     03  RJ100-CTR-NUMBER-KEY PIC X(20).
024300*                            WORK AREA FOR ZZ450-PARSE-CURRENCY -
024400*                            SEE THAT PARAGRAPH'S BANNER.
024500     03  RJ100-PARSE-TEXT    PIC X(20).
024600     03  RJ100-PARSE-WORK    PIC X(20).
024700*                            WORK AREA FOR ZZ410/ZZ420 FLOOR
024800*                            TRUNCATION AND ZZ430/ZZ440 BRL
024900*                            EDITING - OS-4420.
025000     03  RJ100-TR-IN         PIC S9(11)V9(9).
025100     03  RJ100-TR-OUT-4      PIC S9(11)V9(4).
025200     03  RJ100-TR-OUT-2      PIC S9(11)V99.
025300     03  RJ100-ED-IN         PIC S9(13)V99.
025400     03  RJ100-ED-ABS        PIC  9(13)V99.
025500     03  RJ100-ED-US         PIC  ZZZZ,ZZZ,ZZZ,ZZ9.99.
025600     03  RJ100-ED-MONEY-TXT  PIC X(24).
025700     03  RJ100-ED-PCT-SRC    PIC S9(3)V9(4).
025800     03  RJ100-ED-PCT-IN     PIC S9(5)V99.
025900     03  RJ100-ED-PCT-ABS    PIC  9(5)V99.
026000     03  RJ100-ED-PCT-US     PIC  ZZZ9.99.
026100     03  RJ100-ED-PCT-TXT    PIC X(20).
026200     03  FILLER              PIC X(4).
026300*
026400*    PRINT AREA - MOVED INTO BEFORE EACH GENERATE.  VR/K/R/TOTAL
026500*    ARE HELD AS ALREADY-EDITED BRL TEXT, NOT AS NUMERICS - SEE
026600*    ZZ430-EDIT-MONEY/ZZ440-EDIT-PCENT, CALLED FROM ZZ380 BELOW.
026700*
026800 01  RJ100-PRINT-AREA.
026900     03  RJ100-P-CT-ID       PIC 9(6).
027000     03  RJ100-P-CT-NUMBER   PIC X(20).
027100     03  RJ100-P-CT-COMPANY  PIC X(40).
027200     03  RJ100-P-CT-OBJECT   PIC X(60).
027300     03  RJ100-P-BASE-DATE   PIC X(10).
027400     03  RJ100-P-ADJ-DATE    PIC X(10).
027500     03  RJ100-P-I0          PIC S9(7)V9(4).
027600     03  RJ100-P-I1          PIC S9(7)V9(4).
027700*                            I1/I0 ITSELF, BEFORE THE -1 AND BEFORE
027800*                            ZZ410's 4-DECIMAL FLOOR TRUNCATION -
027900*                            KEPT FULL WIDTH FOR THE MEMORIA LINE
028000*                            BELOW SO THE TRUNCATION CAN BE SEEN,
028100*                            NOT JUST TAKEN ON FAITH - OS-4433.
028200     03  RJ100-P-RATIO       PIC S9(3)V9(10).
028300     03  RJ100-P-VR          PIC X(24).
028400     03  RJ100-P-K           PIC X(20).
028500     03  RJ100-P-R           PIC X(24).
028600     03  RJ100-P-TOTAL       PIC X(24).
028700     03  RJ100-P-DAYS        PIC S9(9).
028800     03  RJ100-P-STATUS      PIC X(2).
028900     03  RJ100-P-STATUS-TEXT PIC X(40).
029000     03  RJ100-P-FTG-VR      PIC X(24).
029100     03  RJ100-P-FTG-R       PIC X(24).
029200     03  RJ100-P-FTG-TOTAL   PIC X(24).
029300     03  FILLER              PIC X(4).
029400*
029500 01  ERROR-MESSAGES.
029600     03  RJ101     PIC X(40) VALUE
029700               "RJ101 INDICES FILE STATUS =".
029800     03  RJ102     PIC X(40) VALUE
029900               "RJ102 CONTRATOS FILE STATUS =".
030000     03  RJ103     PIC X(40) VALUE
030100               "RJ103 PEDIDOS FILE STATUS =".
030200     03  RJ104     PIC X(40) VALUE
030300               "RJ104 CALCULOS FILE STATUS =".
030400     03  FILLER    PIC X(4).
030500*
030600 01  STATUS-TEXTS.
030700     03  ST-OK     PIC X(40) VALUE
030800               "OK - REAJUSTE CALCULADO".
030900     03  ST-E1     PIC X(40) VALUE
031000               "E1 - CONTRATO NAO ENCONTRADO".
031100     03  ST-E2     PIC X(40) VALUE
031200               "E2 - VALOR MEDIDO INVALIDO".
031300     03  ST-E3     PIC X(40) VALUE
031400               "E3 - DATA FINAL NAO POSTERIOR A INICIAL".
031500     03  ST-E4     PIC X(40) VALUE
031600               "E4 - INTERSTICIO LEGAL INFERIOR A 365 DIAS".
031700     03  ST-E5     PIC X(40) VALUE
031800               "E5 - INDICE BASE (I0) NAO ENCONTRADO".
031900     03  ST-E6     PIC X(40) VALUE
032000               "E6 - INDICE ATUAL (I1) NAO ENCONTRADO".
032100     03  FILLER    PIC X(4).
032200*
032300 PROCEDURE DIVISION.
032400*=========================================
032500*
032600 AA000-MAIN.
032700     ACCEPT   RJ100-TODAY FROM DATE.
032800     MOVE     RJ100-TODAY-YY TO RJ100-TODAY-YY2.
032900     MOVE     RJ100-TODAY-MM TO RJ100-TODAY-MM2.
033000     MOVE     RJ100-TODAY-DD TO RJ100-TODAY-DD2.
033100*
033200     PERFORM  AA020-LOAD-INDICES.
033300     PERFORM  AA025-SORT-INDEX-TABLE THRU AA025-EXIT.
033400     PERFORM  ZZ128-SET-DASHBOARD-RECENT THRU ZZ128-EXIT.
033500     PERFORM  AA030-LOAD-CONTRACTS.
033600*
033700     OPEN     INPUT  RJ-REQUEST-FILE.
033800     IF       RJ-PDO-STATUS NOT = "00"
033900              DISPLAY RJ103 " " RJ-PDO-STATUS
034000              GOBACK.
034100     OPEN     EXTEND RJ-CALCULO-FILE.
034200     IF       RJ-CAL-STATUS NOT = "00"
034300              DISPLAY RJ104 " " RJ-CAL-STATUS
034400              CLOSE    RJ-REQUEST-FILE
034500              GOBACK.
034600     OPEN     OUTPUT PRINT-FILE.
034700*
034800     PERFORM  AA060-PROCESS-REQUESTS.
034900*
035000     MOVE     IDX-TAB-COUNT TO DSH-IDX-COUNT.
035100     MOVE     CTR-TAB-COUNT TO DSH-CTR-COUNT.
035200     MOVE     RJ100-CALC-ID-CTR TO DSH-CAL-COUNT.
035300*
035400     CLOSE    RJ-REQUEST-FILE
035500              RJ-CALCULO-FILE
035600              PRINT-FILE.
035700     GOBACK.
035800*
035900*    LOAD INDICES INTO THE IN-MEMORY TABLE, VALIDATING VALUE
036000*    GREATER THAN ZERO AND REJECTING A MONTH ALREADY SEEN -
036100*    SEE ZZ110-FIND-MONTH IN RJ010 FOR THE SAME IDEA.
036200*
036300 AA020-LOAD-INDICES.
036400     OPEN     INPUT RJ-INDEX-FILE.
036500     IF       RJ-IDX-STATUS NOT = "00"
036600              DISPLAY RJ101 " " RJ-IDX-STATUS
036700              GOBACK.
036800*
036900     PERFORM  ZZ121-READ-ONE-INDEX
037000              UNTIL RJ100-PDO-EOF.
037100     CLOSE    RJ-INDEX-FILE.
037200     MOVE     "N" TO RJ100-PDO-EOF-SW.
037300 AA020-EXIT.
037400     EXIT.
037500*
037600*    OUT-OF-LINE BODY OF THE READ LOOP ABOVE - OS-4417, PERIOD
037700*    AUDIT FINDING, NO MORE PERFORM ... END-PERFORM INLINE.
037800 ZZ121-READ-ONE-INDEX.
037900     READ     RJ-INDEX-FILE NEXT RECORD
038000       AT END
038100            SET  RJ100-PDO-EOF TO TRUE
038200       NOT AT END
038300            PERFORM ZZ120-ADD-INDEX-ENTRY THRU ZZ120-EXIT
038400     END-READ.
038500*
038600 ZZ120-ADD-INDEX-ENTRY.
038700     IF       IDX-VALUE NOT > ZERO
038800              ADD      1 TO RJ100-IDX-REJECT-CNT
038900              GO TO    ZZ120-EXIT.
039000     SET      RJ100-IDX-DUP-NOT-FOUND TO TRUE.
039100     PERFORM  ZZ122-CHECK-INDEX-DUP
039200              VARYING RJ100-I FROM 1 BY 1
039300              UNTIL RJ100-I > IDX-TAB-COUNT
039400                 OR RJ100-IDX-DUP-FOUND.
039500     IF       RJ100-IDX-DUP-FOUND
039600              ADD      1 TO RJ100-IDX-REJECT-CNT
039700              GO TO    ZZ120-EXIT.
039800     ADD      1 TO IDX-TAB-COUNT.
039900     MOVE     IDX-REF-DATE TO IDXT-REF-DATE (IDX-TAB-COUNT).
040000     MOVE     IDX-VALUE    TO IDXT-VALUE    (IDX-TAB-COUNT).
040100 ZZ120-EXIT.
040200     EXIT.
040300*
040400 ZZ122-CHECK-INDEX-DUP.
040500     IF       IDXT-REF-DATE (RJ100-I) = IDX-REF-DATE
040600              SET  RJ100-IDX-DUP-FOUND TO TRUE.
040700*
040800*    BUBBLE SORT THE INDEX TABLE ASCENDING ON REF-DATE SO
040900*    ZZ200-FIND-INDEX CAN SEARCH ALL (BINARY SEARCH) - THE
041000*    TABLE IS AT MOST A FEW THOUSAND ENTRIES, A FEW YEARS OF
041100*    MONTHLY INDICES, SO A BUBBLE SORT COSTS NOTHING HERE.
041200*
041300 AA025-SORT-INDEX-TABLE.
041400     IF       IDX-TAB-COUNT < 2
041500              GO TO AA025-EXIT.
041600     PERFORM  ZZ126-SORT-ONE-PASS
041700              VARYING RJ100-I FROM 1 BY 1
041800              UNTIL RJ100-I > IDX-TAB-COUNT - 1.
041900 AA025-EXIT.
042000     EXIT.
042100*
042200*    ONE BUBBLE PASS - OUT-OF-LINE PER OS-4417, CALLED ONCE PER
042300*    VALUE OF RJ100-I FROM THE VARYING PERFORM ABOVE.
042400 ZZ126-SORT-ONE-PASS.
042500     PERFORM  ZZ127-SORT-COMPARE-SWAP
042600              VARYING RJ100-J FROM 1 BY 1
042700              UNTIL RJ100-J > IDX-TAB-COUNT - RJ100-I.
042800*
042900 ZZ127-SORT-COMPARE-SWAP.
043000     IF       IDXT-REF-DATE (RJ100-J) >
043100              IDXT-REF-DATE (RJ100-J + 1)
043200              MOVE IDXT-REF-DATE (RJ100-J)
043300                   TO RJ100-SWAP-DATE
043400              MOVE IDXT-VALUE    (RJ100-J)
043500                   TO RJ100-SWAP-VALUE
043600              MOVE IDXT-REF-DATE (RJ100-J + 1)
043700                   TO IDXT-REF-DATE (RJ100-J)
043800              MOVE IDXT-VALUE    (RJ100-J + 1)
043900                   TO IDXT-VALUE    (RJ100-J)
044000              MOVE RJ100-SWAP-DATE
044100                   TO IDXT-REF-DATE (RJ100-J + 1)
044200              MOVE RJ100-SWAP-VALUE
044300                   TO IDXT-VALUE    (RJ100-J + 1)
044400     END-IF.
044500*
044600*    THE DASHBOARD'S "MOST RECENT INDEX" IS THE LAST ENTRY OF
044700*    THE SORTED (ASCENDING BY REF DATE) IN-MEMORY INDEX TABLE
044800*    ITSELF, NOT WHATEVER CALCULATION REQUEST HAPPENED TO CARRY
044900*    THE LATEST END-DATE - A RUN WITH NO REQUEST TOUCHING THE
045000*    NEWEST INDEX MONTH WAS REPORTING A STALE VALUE (OS-4431).
045100 ZZ128-SET-DASHBOARD-RECENT.
045200     IF       IDX-TAB-COUNT > 0
045300              MOVE IDXT-REF-DATE (IDX-TAB-COUNT) TO DSH-RECENT-DATE
045400              MOVE IDXT-VALUE    (IDX-TAB-COUNT) TO DSH-RECENT-VALUE.
045500 ZZ128-EXIT.
045600     EXIT.
045700*
045800*    LOAD CONTRATOS, VALIDATING INITIAL VALUE GREATER THAN
045900*    ZERO, NUMBER AND COMPANY NOT BLANK, AND NUMBER UNIQUE.
046000*
046100 AA030-LOAD-CONTRACTS.
046200     OPEN     INPUT RJ-CONTRACT-FILE.
046300     IF       RJ-CTR-STATUS NOT = "00"
046400              DISPLAY RJ102 " " RJ-CTR-STATUS
046500              GOBACK.
046600*
046700     PERFORM  ZZ131-READ-ONE-CONTRACT
046800              UNTIL RJ100-PDO-EOF.
046900     CLOSE    RJ-CONTRACT-FILE.
047000     MOVE     "N" TO RJ100-PDO-EOF-SW.
047100 AA030-EXIT.
047200     EXIT.
047300*
047400*    OUT-OF-LINE BODY OF THE READ LOOP ABOVE - OS-4417.
047500 ZZ131-READ-ONE-CONTRACT.
047600     READ     RJ-CONTRACT-FILE NEXT RECORD
047700       AT END
047800            SET  RJ100-PDO-EOF TO TRUE
047900       NOT AT END
048000            PERFORM ZZ130-ADD-CONTRACT-ENTRY THRU ZZ130-EXIT
048100     END-READ.
048200*
048300 ZZ130-ADD-CONTRACT-ENTRY.
048400     IF       CT-INITIAL-VALUE NOT > ZERO
048500              ADD      1 TO RJ100-CTR-REJECT-CNT
048600              GO TO    ZZ130-EXIT.
048700     IF       CT-NUMBER = SPACES OR CT-COMPANY = SPACES
048800              ADD      1 TO RJ100-CTR-REJECT-CNT
048900              GO TO    ZZ130-EXIT.
049000     SET      RJ100-CTR-DUP-NOT-FOUND TO TRUE.
049100     PERFORM  ZZ132-CHECK-CONTRACT-DUP
049200              VARYING RJ100-CTR-IX FROM 1 BY 1
049300              UNTIL RJ100-CTR-IX > CTR-TAB-COUNT
049400                 OR RJ100-CTR-DUP-FOUND.
049500     IF       RJ100-CTR-DUP-FOUND
049600              ADD      1 TO RJ100-CTR-REJECT-CNT
049700              GO TO    ZZ130-EXIT.
049800     ADD      1 TO CTR-TAB-COUNT.
049900     MOVE     CT-ID           TO CTRT-ID          (CTR-TAB-COUNT).
050000     MOVE     CT-NUMBER       TO CTRT-NUMBER       (CTR-TAB-COUNT).
050100     MOVE     CT-OBJECT       TO CTRT-OBJECT       (CTR-TAB-COUNT).
050200     MOVE     CT-COMPANY      TO CTRT-COMPANY      (CTR-TAB-COUNT).
050300     MOVE     CT-BUDGET-DATE  TO CTRT-BUDGET-DATE  (CTR-TAB-COUNT).
050400     MOVE     CT-SIGN-DATE    TO CTRT-SIGN-DATE    (CTR-TAB-COUNT).
050500     MOVE     CT-INITIAL-VALUE
050600                             TO CTRT-INIT-VALUE   (CTR-TAB-COUNT).
050700 ZZ130-EXIT.
050800     EXIT.
050900*
051000 ZZ132-CHECK-CONTRACT-DUP.
051100     IF       CTRT-NUMBER (RJ100-CTR-IX) = CT-NUMBER
051200              SET  RJ100-CTR-DUP-FOUND TO TRUE.
051300*
051400*    MAIN REQUEST LOOP.
051500*
051600 AA060-PROCESS-REQUESTS.
051700     INITIATE RJ-CALC-REPORT.
051800     PERFORM  ZZ061-READ-ONE-REQUEST
051900              UNTIL RJ100-PDO-EOF.
052000     PERFORM  ZZ390-FORMAT-FOOTING-TOTALS THRU ZZ390-EXIT.
052100     TERMINATE RJ-CALC-REPORT.
052200*
052300*    EDIT THE THREE SOMA (SUM) TOTALS ON THE CONTROL FOOTING TO
052400*    BRL MONEY TEXT BEFORE TERMINATE FIRES THE FOOTING GROUP -
052500*    OS-4420.
052600 ZZ390-FORMAT-FOOTING-TOTALS.
052700     MOVE     RT-SUM-VR    TO RJ100-ED-IN.
052800     PERFORM  ZZ430-EDIT-MONEY THRU ZZ430-EXIT.
052900     MOVE     RJ100-ED-MONEY-TXT TO RJ100-P-FTG-VR.
053000     MOVE     RT-SUM-R     TO RJ100-ED-IN.
053100     PERFORM  ZZ430-EDIT-MONEY THRU ZZ430-EXIT.
053200     MOVE     RJ100-ED-MONEY-TXT TO RJ100-P-FTG-R.
053300     MOVE     RT-SUM-TOTAL TO RJ100-ED-IN.
053400     PERFORM  ZZ430-EDIT-MONEY THRU ZZ430-EXIT.
053500     MOVE     RJ100-ED-MONEY-TXT TO RJ100-P-FTG-TOTAL.
053600 ZZ390-EXIT.
053700     EXIT.
053800*
053900*    OUT-OF-LINE BODY OF THE READ LOOP ABOVE - OS-4417.
054000 ZZ061-READ-ONE-REQUEST.
054100     READ     RJ-REQUEST-FILE NEXT RECORD
054200       AT END
054300            SET  RJ100-PDO-EOF TO TRUE
054400       NOT AT END
054500            ADD  1 TO RT-READ-CNT
054600            PERFORM AA065-PROCESS-ONE-REQUEST THRU AA065-EXIT
054700     END-READ.
054800*
054900*    WORK ONE PEDIDO THROUGH CONTRACT LOOKUP, VALIDATION,
055000*    INDEX LOOKUP, THE INTERSTICIO TEST AND THE CALCULATION
055100*    ITSELF - EVERY EXIT BELOW FALLS THROUGH TO ZZ360-FINISH-
055200*    REQUEST SO THE AUDIT RECORD AND PRINT LINE ARE ALWAYS
055300*    PRODUCED, WHATEVER THE OUTCOME.
055400*
055500 AA065-PROCESS-ONE-REQUEST.
055600     MOVE     ZERO    TO RJ100-I0 RJ100-I1 RJ100-FACTOR-K
055700                         RJ100-ADJUST-R RJ100-TOTAL
055800                         RJ100-START-DATE RJ100-END-DATE.
055900     MOVE     SPACES  TO RJ100-STATUS.
056000*
056100     PERFORM  ZZ210-FIND-CONTRACT THRU ZZ210-EXIT.
056200     IF       RJ100-CTR-NOT-FOUND
056300              MOVE     "E1" TO RJ100-STATUS
056400              GO TO    ZZ360-FINISH-REQUEST.
056500*
056600     IF       RQ-USE-BASE-YES
056700              MOVE     CTRT-BUDGET-DATE (RJ100-CTR-IX)
056800                       TO RJ100-START-DATE
056900     ELSE
057000              MOVE     RQ-START-DATE TO RJ100-START-DATE
057100     END-IF.
057200     MOVE     RQ-END-DATE TO RJ100-END-DATE.
057300*
057400     IF       RQ-MEAS-VALUE NOT > ZERO
057500              MOVE     "E2" TO RJ100-STATUS
057600              GO TO    ZZ360-FINISH-REQUEST.
057700*
057800     IF       RJ100-END-DATE NOT > RJ100-START-DATE
057900              MOVE     "E3" TO RJ100-STATUS
058000              GO TO    ZZ360-FINISH-REQUEST.
058100*
058200     COMPUTE  RJ100-BASE-MONTH = RJ100-START-CCYY * 10000
058300                               + RJ100-START-MM * 100 + 1.
058400     MOVE     RJ100-BASE-MONTH TO RJ100-SEARCH-MONTH.
058500     PERFORM  ZZ200-FIND-INDEX THRU ZZ200-EXIT.
058600     IF       RJ100-IDX-NOT-FOUND
058700              MOVE     "E5" TO RJ100-STATUS
058800              GO TO    ZZ360-FINISH-REQUEST.
058900     MOVE     IDXT-VALUE (RJ100-IDX-RESULT-IX) TO RJ100-I0.
059000*
059100     COMPUTE  RJ100-ADJ-MONTH = RJ100-END-CCYY * 10000
059200                              + RJ100-END-MM * 100 + 1.
059300     MOVE     RJ100-ADJ-MONTH TO RJ100-SEARCH-MONTH.
059400     PERFORM  ZZ200-FIND-INDEX THRU ZZ200-EXIT.
059500     IF       RJ100-IDX-NOT-FOUND
059600              MOVE     "E6" TO RJ100-STATUS
059700              GO TO    ZZ360-FINISH-REQUEST.
059800     MOVE     IDXT-VALUE (RJ100-IDX-RESULT-IX) TO RJ100-I1.
059900*
060000     IF       RQ-USE-BASE-YES
060100              PERFORM  ZZ330-CHECK-INTERVAL THRU ZZ330-EXIT
060200              IF    RJ100-STATUS = "E4"
060300                    GO TO ZZ360-FINISH-REQUEST
060400              END-IF
060500     END-IF.
060600*
060700     PERFORM  ZZ300-COMPUTE-FACTOR-K.
060800     PERFORM  ZZ310-COMPUTE-ADJUSTMENT.
060900     PERFORM  ZZ320-COMPUTE-TOTAL.
061000     MOVE     "OK" TO RJ100-STATUS.
061100*
061200 ZZ360-FINISH-REQUEST.
061300     PERFORM  ZZ350-WRITE-CALCULO.
061400     PERFORM  ZZ370-ACCUMULATE-TOTALS.
061500     PERFORM  ZZ380-PRINT-ONE-REQUEST THRU ZZ380-EXIT.
061600 AA065-EXIT.
061700     EXIT.
061800*
061900*    SEARCH ALL (BINARY SEARCH) THE SORTED INDEX TABLE FOR THE
062000*    MONTH LEFT IN RJ100-SEARCH-MONTH - RESULT LEFT IN A
062100*    DEDICATED RESULT INDEX SO IT NEVER DISTURBS RJ100-CTR-IX,
062200*    WHICH STILL HOLDS THE CONTRACT TABLE POSITION.
062300*
062400 ZZ200-FIND-INDEX.
062500     SET      RJ100-IDX-NOT-FOUND TO TRUE.
062600     IF       IDX-TAB-COUNT = ZERO
062700              GO TO ZZ200-EXIT.
062800     SEARCH   ALL IDX-TAB-ENTRY
062900              WHEN IDXT-REF-DATE (IDXT-IX) = RJ100-SEARCH-MONTH
063000                   SET   RJ100-IDX-FOUND TO TRUE
063100                   SET   RJ100-IDX-RESULT-IX TO IDXT-IX
063200     END-SEARCH.
063300 ZZ200-EXIT.
063400     EXIT.
063500*
063600*    LINEAR SEARCH OF THE CONTRACT TABLE BY ID - NOT WORTH A
063700*    SORT/BINARY SEARCH, THERE ARE AT MOST A FEW HUNDRED
063800*    CONTRATOS LIVE AT ONCE.
063900*
064000 ZZ210-FIND-CONTRACT.
064100     SET      RJ100-CTR-NOT-FOUND TO TRUE.
064200     PERFORM  ZZ212-CHECK-CONTRACT-ID
064300              VARYING RJ100-CTR-IX FROM 1 BY 1
064400              UNTIL RJ100-CTR-IX > CTR-TAB-COUNT
064500                 OR RJ100-CTR-FOUND.
064600 ZZ210-EXIT.
064700     EXIT.
064800*
064900*    OUT-OF-LINE COMPARE FOR THE LOOP ABOVE - OS-4417.
065000 ZZ212-CHECK-CONTRACT-ID.
065100     IF       CTRT-ID (RJ100-CTR-IX) = RQ-CONTRACT-ID
065200              SET  RJ100-CTR-FOUND TO TRUE.
065300*
065400*    LOOKUP BY (TRIMMED) CONTRATO NUMBER, THE OTHER KEY A CONTRATO
065500*    CAN BE FOUND BY BESIDES ITS ID - CALLER LOADS
065600*    RJ100-CTR-NUMBER-KEY FIRST - OS-4432.  PEDIDOS ARE KEYED TO
065700*    THE CONTRATO ID (SEE WSRJPDO.COB), SO
065800*    THIS PARAGRAPH IS NOT ON THE NORMAL CALCULATE-FLOW PATH
065900*    ABOVE - IT IS HELD READY FOR ANY CALLER (AN INQUIRY SCREEN,
066000*    A FUTURE REQUEST LAYOUT KEYED BY NUMBER INSTEAD OF ID) THAT
066100*    NEEDS THE LOOKUP - SAME IDEA AS ZZ450-PARSE-CURRENCY BELOW.
066200*
066300 ZZ220-FIND-CONTRACT-BY-NUMBER.
066400     SET      RJ100-CTR-NOT-FOUND TO TRUE.
066500     PERFORM  ZZ222-CHECK-CONTRACT-NUMBER
066600              VARYING RJ100-CTR-IX FROM 1 BY 1
066700              UNTIL RJ100-CTR-IX > CTR-TAB-COUNT
066800                 OR RJ100-CTR-FOUND.
066900 ZZ220-EXIT.
067000     EXIT.
067100*
067200*    OUT-OF-LINE COMPARE FOR THE LOOP ABOVE - OS-4417 IDIOM.  BOTH
067300*    SIDES ARE THE SAME PIC X(20), SPACE-PADDED ON THE RIGHT, SO A
067400*    STRAIGHT = COMPARES THEM TRIMMED WITHOUT AN INTRINSIC
067500*    FUNCTION - NO FUNCTION TRIM PER THE HOUSE STANDARDS.
067600 ZZ222-CHECK-CONTRACT-NUMBER.
067700     IF       CTRT-NUMBER (RJ100-CTR-IX) = RJ100-CTR-NUMBER-KEY
067800              SET  RJ100-CTR-FOUND TO TRUE.
067900*
068000*    K = (I1 / I0) - 1, TRUNCATED (NEVER ROUNDED) TO 4 DECIMAL
068100*    PLACES - THE DIVIDE/GIVING FORCES THE TRUNCATION, SAME
068200*    TECHNIQUE AS RJ040's JDN ARITHMETIC.
068300*
068400*    UNLIKE RJ040's ZZ210-CALC-JDN, I0/I1 ARE NOT GUARANTEED
068500*    POSITIVE AND K CAN LAND NEGATIVE (DEFLATION MONTHS) - A
068600*    PLAIN TRUNCATING DIVIDE/COMPUTE ROUNDS TOWARD ZERO, NOT
068700*    TOWARD MINUS INFINITY, SO THE ACTUAL TRUNCATION IS DONE BY
068800*    ZZ410-TRUNCATE-4 BELOW, WHICH NUDGES THE RESULT ONE UNIT
068900*    LOWER WHENEVER A NEGATIVE VALUE HAD ANY FRACTION DISCARDED
069000*    - OS-4420.
069100 ZZ300-COMPUTE-FACTOR-K.
069200     DIVIDE   RJ100-I1 BY RJ100-I0 GIVING RJ100-RATIO.
069300     COMPUTE  RJ100-TR-IN  = RJ100-RATIO - 1.
069400     PERFORM  ZZ410-TRUNCATE-4 THRU ZZ410-EXIT.
069500     MOVE     RJ100-TR-OUT-4 TO RJ100-FACTOR-K.
069600*
069700*    R = K * VR, TRUNCATED TO 2 DECIMAL PLACES BY ZZ420 BELOW -
069800*    SAME FLOOR GUARD AS ZZ300 ABOVE, K CAN BE NEGATIVE.
069900*
070000 ZZ310-COMPUTE-ADJUSTMENT.
070100     COMPUTE  RJ100-TR-IN    = RJ100-FACTOR-K * RQ-MEAS-VALUE.
070200     PERFORM  ZZ420-TRUNCATE-2 THRU ZZ420-EXIT.
070300     MOVE     RJ100-TR-OUT-2 TO RJ100-ADJUST-R.
070400*
070500*    TOTAL = VR + R - VR IS ALWAYS 2 DECIMAL PLACES AND R IS
070600*    NOW ALREADY FLOORED TO 2 DECIMAL PLACES BY ZZ310 ABOVE, SO
070700*    THIS ADD NEVER ACTUALLY DISCARDS A DIGIT, BUT THE SAME
070800*    ZZ420 GUARD IS CALLED HERE TOO FOR CONSISTENCY WITH K AND R
070900*    - OS-4420.
071000*
071100 ZZ320-COMPUTE-TOTAL.
071200     COMPUTE  RJ100-TR-IN  = RQ-MEAS-VALUE + RJ100-ADJUST-R.
071300     PERFORM  ZZ420-TRUNCATE-2 THRU ZZ420-EXIT.
071400     MOVE     RJ100-TR-OUT-2 TO RJ100-TOTAL.
071500*
071600*    365 DAY LEGAL INTERSTICIO - ONLY TESTED WHEN THE REQUEST
071700*    USES THE CONTRACT'S OWN BUDGET DATE AS ITS START, SINCE
071800*    THAT IS WHAT LEI 14.133/2021 TIES THE INTERVAL TO.
071900*
072000 ZZ330-CHECK-INTERVAL.
072100     MOVE     2 TO RJ40A-FUNCTION.
072200     MOVE     RJ100-START-DATE TO RJ40A-BIN-1.
072300     MOVE     RJ100-END-DATE   TO RJ40A-BIN-2.
072400     CALL     "RJ040" USING RJ40-WS-AREA.
072500     IF       RJ40A-DAY-COUNT < 365
072600              MOVE "E4" TO RJ100-STATUS.
072700 ZZ330-EXIT.
072800     EXIT.
072900*
073000*    WRITE THE CALCULO AUDIT RECORD - STATUS "OK" OR E1-E6,
073100*    EVERY REQUEST GETS ONE.
073200*
073300 ZZ350-WRITE-CALCULO.
073400     ADD      1 TO RJ100-CALC-ID-CTR.
073500     INITIALIZE RJ-CALCULO-RECORD.
073600     MOVE     RJ100-CALC-ID-CTR   TO CA-ID.
073700     MOVE     RQ-CONTRACT-ID      TO CA-CONTRACT-ID.
073800     MOVE     RJ100-TODAY-CCYYMMDD9 TO CA-CALC-DATE.
073900     MOVE     RJ100-BASE-MONTH    TO CA-BASE-MONTH.
074000     MOVE     RJ100-I0            TO CA-BASE-VALUE.
074100     MOVE     RJ100-ADJ-MONTH     TO CA-ADJ-MONTH.
074200     MOVE     RJ100-I1            TO CA-ADJ-VALUE.
074300     MOVE     RJ100-FACTOR-K      TO CA-FACTOR-K.
074400     MOVE     RQ-MEAS-VALUE       TO CA-ORIG-VALUE.
074500     MOVE     RJ100-ADJUST-R      TO CA-ADJUST-AMT.
074600     MOVE     RJ100-STATUS        TO CA-STATUS.
074700     WRITE    RJ-CALCULO-RECORD.
074800*
074900*    ADD TO THE RUN TOTALS, ONE COUNTER PER STATUS.
075000*
075100 ZZ370-ACCUMULATE-TOTALS.
075200     EVALUATE RJ100-STATUS
075300         WHEN "OK" ADD 1 TO RT-CALC-OK-CNT
075400                   ADD RQ-MEAS-VALUE   TO RT-SUM-VR
075500                   ADD RJ100-ADJUST-R  TO RT-SUM-R
075600                   ADD RJ100-TOTAL     TO RT-SUM-TOTAL
075700         WHEN "E1" ADD 1 TO RT-REJECT-E1
075800         WHEN "E2" ADD 1 TO RT-REJECT-E2
075900         WHEN "E3" ADD 1 TO RT-REJECT-E3
076000         WHEN "E4" ADD 1 TO RT-REJECT-E4
076100         WHEN "E5" ADD 1 TO RT-REJECT-E5
076200         WHEN "E6" ADD 1 TO RT-REJECT-E6
076300     END-EVALUATE.
076400*    DSH-RECENT-DATE/DSH-RECENT-VALUE ARE SET ONCE, STRAIGHT
076500*    FROM THE SORTED IN-MEMORY INDEX TABLE, BY ZZ128-SET-DASHBOARD-
076600*    RECENT IN AA000-MAIN - NOT HERE - OS-4431.
076700*
076800*    BUILD THE PRINT AREA AND GENERATE ONE MEMORIA DE CALCULO
076900*    ENTRY - THE DETAIL GROUP ITSELF DECIDES WHICH LINES SHOW
077000*    VIA PRESENT WHEN ON RJ100-P-STATUS.
077100*
077200 ZZ380-PRINT-ONE-REQUEST.
077300     MOVE     RQ-CONTRACT-ID  TO RJ100-P-CT-ID.
077400     MOVE     SPACES          TO RJ100-P-CT-NUMBER
077500                                 RJ100-P-CT-COMPANY
077600                                 RJ100-P-CT-OBJECT.
077700     IF       RJ100-CTR-FOUND
077800              MOVE CTRT-NUMBER  (RJ100-CTR-IX) TO RJ100-P-CT-NUMBER
077900              MOVE CTRT-COMPANY (RJ100-CTR-IX) TO RJ100-P-CT-COMPANY
078000              MOVE CTRT-OBJECT  (RJ100-CTR-IX) (1:60)
078100                                               TO RJ100-P-CT-OBJECT.
078200*                            BASE (START) DATE, FORMATTED.
078300     MOVE     1                TO RJ40A-FUNCTION.
078400     MOVE     RJ100-START-DATE TO RJ40A-BIN-1.
078500     CALL     "RJ040" USING RJ40-WS-AREA.
078600     MOVE     RJ40A-DATE-STR   TO RJ100-P-BASE-DATE.
078700*                            CURRENT (END) DATE, FORMATTED.
078800     MOVE     1                TO RJ40A-FUNCTION.
078900     MOVE     RJ100-END-DATE   TO RJ40A-BIN-1.
079000     CALL     "RJ040" USING RJ40-WS-AREA.
079100     MOVE     RJ40A-DATE-STR   TO RJ100-P-ADJ-DATE.
079200*                            DAYS ELAPSED, BASE TO CURRENT, THE
079300*                            SAME LEAP-YEAR-SAFE COUNT USED BY
079400*                            ZZ330-CHECK-INTERVAL - DONE HERE
079500*                            AGAIN, UNCONDITIONALLY, SO THE
079600*                            PRINT LINE NEVER SHOWS A STALE
079700*                            VALUE FOR A CUSTOM-START REQUEST.
079800     MOVE     2                TO RJ40A-FUNCTION.
079900     MOVE     RJ100-START-DATE TO RJ40A-BIN-1.
080000     MOVE     RJ100-END-DATE   TO RJ40A-BIN-2.
080100     CALL     "RJ040" USING RJ40-WS-AREA.
080200     MOVE     RJ100-I0         TO RJ100-P-I0.
080300     MOVE     RJ100-I1         TO RJ100-P-I1.
080400     MOVE     RJ100-RATIO      TO RJ100-P-RATIO.
080500     MOVE     RQ-MEAS-VALUE    TO RJ100-ED-IN.
080600     PERFORM  ZZ430-EDIT-MONEY THRU ZZ430-EXIT.
080700     MOVE     RJ100-ED-MONEY-TXT TO RJ100-P-VR.
080800     MOVE     RJ100-FACTOR-K   TO RJ100-ED-PCT-SRC.
080900     PERFORM  ZZ440-EDIT-PCENT THRU ZZ440-EXIT.
081000     MOVE     RJ100-ED-PCT-TXT TO RJ100-P-K.
081100     MOVE     RJ100-ADJUST-R   TO RJ100-ED-IN.
081200     PERFORM  ZZ430-EDIT-MONEY THRU ZZ430-EXIT.
081300     MOVE     RJ100-ED-MONEY-TXT TO RJ100-P-R.
081400     MOVE     RJ100-TOTAL      TO RJ100-ED-IN.
081500     PERFORM  ZZ430-EDIT-MONEY THRU ZZ430-EXIT.
081600     MOVE     RJ100-ED-MONEY-TXT TO RJ100-P-TOTAL.
081700     MOVE     RJ40A-DAY-COUNT  TO RJ100-P-DAYS.
081800     MOVE     RJ100-STATUS     TO RJ100-P-STATUS.
081900     EVALUATE RJ100-STATUS
082000         WHEN "OK" MOVE ST-OK TO RJ100-P-STATUS-TEXT
082100         WHEN "E1" MOVE ST-E1 TO RJ100-P-STATUS-TEXT
082200         WHEN "E2" MOVE ST-E2 TO RJ100-P-STATUS-TEXT
082300         WHEN "E3" MOVE ST-E3 TO RJ100-P-STATUS-TEXT
082400         WHEN "E4" MOVE ST-E4 TO RJ100-P-STATUS-TEXT
082500         WHEN "E5" MOVE ST-E5 TO RJ100-P-STATUS-TEXT
082600         WHEN "E6" MOVE ST-E6 TO RJ100-P-STATUS-TEXT
082700     END-EVALUATE.
082800     GENERATE RJ100-MEMORIA-DETAIL.
082900 ZZ380-EXIT.
083000     EXIT.
083100*
083200*    FLOOR-TRUNCATE RJ100-TR-IN TO 4 DECIMAL PLACES - CALLERS
083300*    MOVE THE VALUE IN FIRST, THEN READ RJ100-TR-OUT-4 BACK -
083400*    OS-4420.
083500 ZZ410-TRUNCATE-4.
083600     COMPUTE  RJ100-TR-OUT-4 = RJ100-TR-IN.
083700     IF       RJ100-TR-IN < ZERO
083800        AND   RJ100-TR-IN NOT = RJ100-TR-OUT-4
083900              SUBTRACT 0.0001 FROM RJ100-TR-OUT-4.
084000 ZZ410-EXIT.
084100     EXIT.
084200*
084300*    SAME AS ZZ410 ABOVE, TO 2 DECIMAL PLACES - OS-4420.
084400 ZZ420-TRUNCATE-2.
084500     COMPUTE  RJ100-TR-OUT-2 = RJ100-TR-IN.
084600     IF       RJ100-TR-IN < ZERO
084700        AND   RJ100-TR-IN NOT = RJ100-TR-OUT-2
084800              SUBTRACT 0.01 FROM RJ100-TR-OUT-2.
084900 ZZ420-EXIT.
085000     EXIT.
085100*
085200*    EDIT RJ100-ED-IN (A REAIS AMOUNT) INTO BRAZILIAN MONEY TEXT
085300*    - "R$" PREFIX, DOT THOUSANDS, COMMA DECIMAL - E.G.
085400*    "R$ 1.234.567,89".  US-STYLE PICTURE EDIT GIVES US THE
085500*    COMMA/DOT GROUPING FOR FREE, THEN WE SWAP THE TWO
085600*    CHARACTERS, SAME INSPECT TRICK AS ZZ450-PARSE-CURRENCY
085700*    BELOW RUNS IN REVERSE - OS-4420.
085800 ZZ430-EDIT-MONEY.
085900     IF       RJ100-ED-IN < ZERO
086000              COMPUTE  RJ100-ED-ABS = RJ100-ED-IN * -1
086100     ELSE
086200              MOVE     RJ100-ED-IN TO RJ100-ED-ABS.
086300     MOVE     RJ100-ED-ABS TO RJ100-ED-US.
086400     INSPECT  RJ100-ED-US REPLACING ALL "," BY "/".
086500     INSPECT  RJ100-ED-US REPLACING ALL "." BY ",".
086600     INSPECT  RJ100-ED-US REPLACING ALL "/" BY ".".
086700     IF       RJ100-ED-IN < ZERO
086800              STRING   "-R$ "      DELIMITED BY SIZE
086900                       RJ100-ED-US DELIMITED BY SIZE
087000                       INTO RJ100-ED-MONEY-TXT
087100     ELSE
087200              STRING   "R$ "       DELIMITED BY SIZE
087300                       RJ100-ED-US DELIMITED BY SIZE
087400                       INTO RJ100-ED-MONEY-TXT.
087500 ZZ430-EXIT.
087600     EXIT.
087700*
087800*    EDIT RJ100-ED-PCT-SRC (A RATIO SUCH AS FACTOR K) INTO
087900*    BRAZILIAN PERCENTAGE TEXT - MULTIPLY BY 100, COMMA DECIMAL,
088000*    TRAILING "%" - E.G. "1,23%" - OS-4420.
088100 ZZ440-EDIT-PCENT.
088200     COMPUTE  RJ100-ED-PCT-IN = RJ100-ED-PCT-SRC * 100.
088300     IF       RJ100-ED-PCT-IN < ZERO
088400              COMPUTE  RJ100-ED-PCT-ABS = RJ100-ED-PCT-IN * -1
088500     ELSE
088600              MOVE     RJ100-ED-PCT-IN TO RJ100-ED-PCT-ABS.
088700     MOVE     RJ100-ED-PCT-ABS TO RJ100-ED-PCT-US.
088800     INSPECT  RJ100-ED-PCT-US REPLACING ALL "." BY ",".
088900     IF       RJ100-ED-PCT-IN < ZERO
089000              STRING   "-"          DELIMITED BY SIZE
089100                       RJ100-ED-PCT-US DELIMITED BY SIZE
089200                       "%"          DELIMITED BY SIZE
089300                       INTO RJ100-ED-PCT-TXT
089400     ELSE
089500              STRING   RJ100-ED-PCT-US DELIMITED BY SIZE
089600                       "%"          DELIMITED BY SIZE
089700                       INTO RJ100-ED-PCT-TXT.
089800 ZZ440-EXIT.
089900     EXIT.
090000*
090100*    BRAZILIAN CURRENCY TEXT PARSE (STRIP "R$", SPACES AND
090200*    THOUSANDS DOTS, THEN TURN THE DECIMAL COMMA INTO A DOT).
090300*    RQ-MEAS-VALUE
090400*    ARRIVES ALREADY NUMERIC PER THE PEDIDO LAYOUT (SEE
090500*    WSRJPDO.COB), SO THIS PARAGRAPH IS NOT CALLED IN THE
090600*    NORMAL FLOW ABOVE - IT IS HELD READY FOR A FUTURE FREE-
090700*    TEXT ENTRY SCREEN THAT READS VALUES PUNCHED AS "R$
090800*    1.234.567,89".
090900*
091000 ZZ450-PARSE-CURRENCY.
091100     MOVE     RJ100-PARSE-TEXT TO RJ100-PARSE-WORK.
091200     INSPECT  RJ100-PARSE-WORK REPLACING ALL "R$" BY "  ".
091300     INSPECT  RJ100-PARSE-WORK REPLACING ALL "." BY SPACE.
091400     INSPECT  RJ100-PARSE-WORK REPLACING ALL "," BY ".".
091500     MOVE     SPACES TO RJ100-PARSE-TEXT.
091600     UNSTRING RJ100-PARSE-WORK DELIMITED BY ALL SPACES
091700              INTO RJ100-PARSE-TEXT.
091800 ZZ450-EXIT.
091900     EXIT.
092000*
092100 REPORT SECTION.
092200*--------------
092300*
092400 RD  RJ-CALC-REPORT
092500     CONTROL      FINAL
092600     PAGE LIMIT   60
092700     HEADING      1
092800     FIRST DETAIL 4
092900     LAST  DETAIL 56.
093000*
093100 01  RJ100-PAGE-HEAD     TYPE PAGE HEADING.
093200     03  LINE 1.
093300         05  COL  1   PIC X(15)  SOURCE PROG-NAME.
093400         05  COL 40   PIC X(38)  VALUE
093500                      "MEMORIA DE CALCULO DE REAJUSTE".
093600         05  COL 100  PIC Z9     SOURCE PAGE-COUNTER.
093700     03  LINE 3.
093800         05  COL  1   PIC X(50)  VALUE
093900                      "LEI 14.133/2021 - DECRETO 10.086/2022 - INCC-DI".
094000*
094100 01  RJ100-MEMORIA-DETAIL TYPE DETAIL.
094200     03  LINE + 2.
094300         05  COL  1   PIC X(14)  VALUE "CONTRATO.....:".
094400         05  COL 16   PIC 9(6)   SOURCE RJ100-P-CT-ID.
094500         05  COL 24   PIC X(20)  SOURCE RJ100-P-CT-NUMBER.
094600         05  COL 46   PIC X(40)  SOURCE RJ100-P-CT-COMPANY.
094700     03  LINE + 1.
094800         05  COL  1   PIC X(14)  VALUE "OBJETO.......:".
094900         05  COL 16   PIC X(60)  SOURCE RJ100-P-CT-OBJECT.
095000     03  LINE + 1  PRESENT WHEN RJ100-P-STATUS = "OK".
095100         05  COL  1   PIC X(14)  VALUE "BASE (I0)....:".
095200         05  COL 16   PIC X(10)  SOURCE RJ100-P-BASE-DATE.
095300         05  COL 28   PIC -(6)9.9999 SOURCE RJ100-P-I0.
095400     03  LINE + 1  PRESENT WHEN RJ100-P-STATUS = "OK".
095500         05  COL  1   PIC X(14)  VALUE "ATUAL (I1)...:".
095600         05  COL 16   PIC X(10)  SOURCE RJ100-P-ADJ-DATE.
095700         05  COL 28   PIC -(6)9.9999 SOURCE RJ100-P-I1.
095800     03  LINE + 1  PRESENT WHEN RJ100-P-STATUS = "OK".
095900         05  COL  1   PIC X(14)  VALUE "K = I1/I0-1..:".
096000         05  COL 16   PIC X(20)  SOURCE RJ100-P-K.
096100         05  COL 40   PIC X(20)  VALUE "(DIAS DECORRIDOS)".
096200         05  COL 61   PIC ----9  SOURCE RJ100-P-DAYS.
096300     03  LINE + 1  PRESENT WHEN RJ100-P-STATUS = "OK".
096400         05  COL  1   PIC X(14)  VALUE "I1/I0 (BRUTO):".
096500         05  COL 16   PIC -(2)9.9999999999 SOURCE RJ100-P-RATIO.
096600         05  COL 40   PIC X(39)  VALUE
096700              "(NAO ARREDONDADO - K TRUNCA, NAO ARR.,".
096800     03  LINE + 1  PRESENT WHEN RJ100-P-STATUS = "OK".
096900         05  COL 40   PIC X(39)  VALUE
097000              " NA 4A CASA DECIMAL, CONFORME ZZ410)".
097100     03  LINE + 1  PRESENT WHEN RJ100-P-STATUS = "OK".
097200         05  COL  1   PIC X(14)  VALUE "VR...........:".
097300         05  COL 16   PIC X(24)  SOURCE RJ100-P-VR.
097400         05  COL 45   PIC X(8)   VALUE "R = K*VR".
097500         05  COL 54   PIC X(24)  SOURCE RJ100-P-R.
097600     03  LINE + 1  PRESENT WHEN RJ100-P-STATUS = "OK".
097700         05  COL  1   PIC X(14)  VALUE "TOTAL (VR+R).:".
097800         05  COL 16   PIC X(24)  SOURCE RJ100-P-TOTAL.
097900     03  LINE + 1.
098000         05  COL  1   PIC X(14)  VALUE "SITUACAO.....:".
098100         05  COL 16   PIC X(40)  SOURCE RJ100-P-STATUS-TEXT.
098200*
098300 01  RJ100-SUMMARY-FTG   TYPE CONTROL FOOTING FINAL.
098400     03  LINE + 2.
098500         05  COL  1   PIC X(26)  VALUE "PEDIDOS LIDOS..........:".
098600         05  COL 28   PIC ZZZZ9  SOURCE RT-READ-CNT.
098700     03  LINE + 1.
098800         05  COL  1   PIC X(26)  VALUE "CALCULADOS (OK)........:".
098900         05  COL 28   PIC ZZZZ9  SOURCE RT-CALC-OK-CNT.
099000     03  LINE + 1.
099100         05  COL  1   PIC X(26)  VALUE "REJEITADOS E1 A E6......:".
099200         05  COL 28   PIC ZZZZ9  SOURCE RT-REJECT-E1.
099300         05  COL 34   PIC ZZZZ9  SOURCE RT-REJECT-E2.
099400         05  COL 40   PIC ZZZZ9  SOURCE RT-REJECT-E3.
099500         05  COL 46   PIC ZZZZ9  SOURCE RT-REJECT-E4.
099600         05  COL 52   PIC ZZZZ9  SOURCE RT-REJECT-E5.
099700         05  COL 58   PIC ZZZZ9  SOURCE RT-REJECT-E6.
099800     03  LINE + 1.
099900         05  COL  1   PIC X(26)  VALUE "SOMA VR.................:".
100000         05  COL 28   PIC X(24)  SOURCE RJ100-P-FTG-VR.
100100     03  LINE + 1.
100200         05  COL  1   PIC X(26)  VALUE "SOMA R..................:".
100300         05  COL 28   PIC X(24)  SOURCE RJ100-P-FTG-R.
100400     03  LINE + 1.
100500         05  COL  1   PIC X(26)  VALUE "SOMA TOTAL..............:".
100600         05  COL 28   PIC X(24)  SOURCE RJ100-P-FTG-TOTAL.
100700     03  LINE + 2.
100800         05  COL  1   PIC X(26)  VALUE "PAINEL - INDICES........:".
100900         05  COL 28   PIC ZZZZZ9 SOURCE DSH-IDX-COUNT.
101000     03  LINE + 1.
101100         05  COL  1   PIC X(26)  VALUE "PAINEL - CONTRATOS......:".
101200         05  COL 28   PIC ZZZZZ9 SOURCE DSH-CTR-COUNT.
101300     03  LINE + 1.
101400         05  COL  1   PIC X(26)  VALUE "PAINEL - CALCULOS.......:".
101500         05  COL 28   PIC ZZZZZ9 SOURCE DSH-CAL-COUNT.
101600     03  LINE + 1.
101700         05  COL  1   PIC X(26)  VALUE "PAINEL - INDICE RECENTE.:".
101800         05  COL 28   PIC 9(2)/9(2)/9(4) SOURCE DSH-RECENT-DATE.
101900         05  COL 40   PIC -(6)9.9999 SOURCE DSH-RECENT-VALUE.
