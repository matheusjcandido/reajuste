000100*    FD FOR RAWIDX FILE.
000200* 09/08/26 VBC - CREATED.
000300 FD  RJ-RAW-FILE
000400     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 23 CHARACTERS.
000600 COPY "WSRJRAW.COB".
