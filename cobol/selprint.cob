000100*    SELECT FOR THE 132 COL PRINT FILE - COMMON TO RJ010
000200*    AND RJ100.
000300* 09/08/26 VBC - CREATED - OS-3312.  SAME SELECT USED BY
000400*                BOTH PRINT PROGRAMS IN THE SUITE SO THE
000500*                FILE STATUS FIELD NAME STAYS COMMON.
000600     SELECT   PRINT-FILE ASSIGN TO "RELATORIO"
000700              ORGANIZATION  IS LINE SEQUENTIAL
000800              FILE STATUS   IS RJ-PRT-STATUS.
