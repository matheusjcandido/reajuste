000100*****************************************************************
000200*                                                               *
000300*            SEED THE INDICE (ECONOMIC INDEX) FILE               *
000400*                FROM THE RAW INDEX SEED SERIES                  *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         RJ010.
001200*
001300     AUTHOR.             E. A. FERRAZ.
001400*
001500     INSTALLATION.       SESP/PR - CPD - CENTRO DE PROCESSAMENTO
001600                         DE DADOS.
001700*
001800     DATE-WRITTEN.       22/05/1984.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           SESP/PR - USO INTERNO.
002300*
002400*    REMARKS.            READS THE RAW INCC-DI SERIES SUPPLIED
002500*                        BY DATIN (FILE RAWIDX) AND LOADS IT
002600*                        INTO THE ECONOMIC INDEX FILE (INDICES)
002700*                        USED BY RJ100 TO LOOK UP I0/I1.
002800*
002900*                        A ROW IS REJECTED WHEN ITS DATE OR
003000*                        VALUE IS NOT NUMERIC (A BLANK COLUMN
003100*                        ON DATIN'S TAPE) OR NOT GREATER THAN
003200*                        ZERO, OR WHEN THE INDEX IS ALREADY ON
003300*                        FILE FOR THAT MONTH - RERUNNING THIS
003400*                        PROGRAM ON THE SAME INPUT MUST NOT
003500*                        DUPLICATE ANY MONTH.
003600*
003700*    VERSION.            SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.     NONE.
004000*
004100*    FUNCTIONS USED.     NONE.
004200*
004300*    FILES USED.
004400*                        RAWIDX.    RAW SEED SERIES - INPUT.
004500*                        INDICES.   ECONOMIC INDEX - EXTEND.
004600*                        RELATORIO. SEED REPORT - OUTPUT.
004700*
004800*    ERROR MESSAGES USED.
004900*    SYSTEM WIDE:        RJ001, RJ002.
005000*    PROGRAM SPECIFIC:   NONE.
005100*
005200* CHANGES:
005300* 22/05/84 EAF - 1.00 CREATED TO LOAD THE FIRST YEAR OF
005400*                     INCC-DI FIGURES SUPPLIED ON PUNCHED
005500*                     CARD BY DATIN.
005600* 04/03/88 EAF - 1.01 ADDED THE DUPLICATE-MONTH CHECK - A
005700*                     RE-RUN OF THE SAME DECK HAD DOUBLE
005800*                     LOADED JANEIRO/88 (OS-0310).
005900* 17/06/91 MLK - 1.02 REJECT COUNT ADDED TO THE REPORT
006000*                     FOOTING, OPERATIONS WANTED TO SEE IT
006100*                     WITHOUT READING THE CONSOLE LOG.
006200* 09/09/98 RSB - 1.03 Y2K REVIEW - IDX-REF-CCYY IS FULL
006300*                     CENTURY ALREADY, NO CHANGE NEEDED.
006400* 03/05/07 JLC - 1.04 RAWIDX NOW ARRIVES AS A FLAT FILE FROM
006500*                     DATIN'S NEW SYSTEM INSTEAD OF CARD
006600*                     IMAGES - LAYOUT UNCHANGED, SOURCE
006700*                     MEDIUM ONLY.
006800* 21/07/22 JLC - 1.05 DECRETO 10.086/2022 REVIEW - NO CHANGE,
006900*                     THE SEED FILE IS UNAFFECTED BY THE NEW
007000*                     REGULATION.
007100* 09/08/26 VBC - 1.06 LEI 14.133/2021 HOUSEKEEPING PASS -
007200*                     RECORD NAMES CARRIED OVER TO THE RJ-
007300*                     PREFIX USED BY THE REST OF THE SUITE,
007400*                     NO LOGIC CHANGE.
007500*
007600*****************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100     COPY  "ENVDIV.COB".
008200 INPUT-OUTPUT            SECTION.
008300 FILE-CONTROL.
008400     COPY  "SELRJRAW.COB".
008500     COPY  "SELRJIDX.COB".
008600     COPY  "SELPRINT.COB".
008700*
008800 DATA                    DIVISION.
008900*================================
009000 FILE                    SECTION.
009100*
009200     COPY  "FDRJRAW.COB".
009300     COPY  "FDRJIDX.COB".
009400*
009500 FD  PRINT-FILE
009600     REPORTS ARE RJ-SEED-REPORT.
009700*
009800 WORKING-STORAGE         SECTION.
009900*-----------------------
010000 77  PROG-NAME               PIC X(15) VALUE "RJ010 (1.0.06)".
010100*
010200     COPY  "WSRJDSH.COB".
010300*
010400 01  RJ10-SWITCHES.
010500     03  RJ10-EOF-SW         PIC X       VALUE "N".
010600         88  RJ10-EOF        VALUE "Y".
010700     03  RJ10-FOUND-SW       PIC X       VALUE "N".
010800         88  RJ10-MONTH-FOUND       VALUE "Y".
010900         88  RJ10-MONTH-NOT-FOUND   VALUE "N".
011000     03  FILLER              PIC X(2).
011100*
011200 01  RJ10-WORK.
011300     03  RJ10-RAW-DATE-GRP.
011400         05  RJ10-RAW-CCYY   PIC 9(4).
011500         05  RJ10-RAW-MM     PIC 9(2).
011600         05  RJ10-RAW-DD     PIC 9(2).
011700     03  RJ10-RAW-PARTS REDEFINES RJ10-RAW-DATE-GRP
011800                             PIC 9(8).
011900     03  RJ10-FIRST-OF-MONTH.
012000         05  RJ10-FOM-CCYY   PIC 9(4).
012100         05  RJ10-FOM-MM     PIC 9(2).
012200         05  RJ10-FOM-DD     PIC 9(2)    VALUE 1.
012300     03  RJ10-FOM-DATE9 REDEFINES RJ10-FIRST-OF-MONTH
012400                             PIC 9(8).
012500     03  RJ10-LINE-STATUS    PIC X(20).
012600     03  RJ10-LINE-STATUS-PARTS REDEFINES RJ10-LINE-STATUS.
012700         05  RJ10-LSTAT-CODE PIC X(4).
012800         05  RJ10-LSTAT-TEXT PIC X(16).
012900     03  FILLER              PIC X(4).
013000*
013100 01  RJ10-COUNTERS.
013200     03  RJ10-READ-CNT       BINARY-LONG UNSIGNED VALUE ZERO.
013300     03  RJ10-INSERT-CNT     BINARY-LONG UNSIGNED VALUE ZERO.
013400     03  RJ10-REJECT-CNT     BINARY-LONG UNSIGNED VALUE ZERO.
013500     03  RJ10-DUP-CNT        BINARY-LONG UNSIGNED VALUE ZERO.
013600     03  FILLER              PIC X(4).
013700*
013800 01  ERROR-MESSAGES.
013900     03  RJ001     PIC X(40) VALUE
014000               "RJ001 RAWIDX FILE STATUS =".
014100     03  RJ002     PIC X(40) VALUE
014200               "RJ002 INDICES FILE STATUS =".
014300     03  FILLER              PIC X(4).
014400*
014500 PROCEDURE DIVISION.
014600*=========================================
014700*
014800 AA000-MAIN.
014900     OPEN     INPUT  RJ-RAW-FILE.
015000     IF       RJ-RAW-STATUS NOT = "00"
015100              DISPLAY RJ001 " " RJ-RAW-STATUS
015200              GOBACK.
015300*
015400     PERFORM  AA010-LOAD-INDICES THRU AA010-EXIT.
015500*
015600     OPEN     EXTEND RJ-INDEX-FILE.
015700     IF       RJ-IDX-STATUS NOT = "00"
015800              DISPLAY RJ002 " " RJ-IDX-STATUS
015900              CLOSE    RJ-RAW-FILE
016000              GOBACK.
016100*
016200     OPEN     OUTPUT PRINT-FILE.
016300     PERFORM  AA050-SEED-INDICES.
016400*
016500     CLOSE    RJ-RAW-FILE
016600              RJ-INDEX-FILE
016700              PRINT-FILE.
016800     GOBACK.
016900*
017000*    LOAD THE EXISTING INDICES FILE INTO THE IN-MEMORY TABLE
017100*    SO WE CAN TELL A MONTH ALREADY ON FILE FROM A NEW ONE -
017200*    SAME TABLE SHAPE AS RJ100 USES, SEE WSRJDSH.COB.
017300*
017400 AA010-LOAD-INDICES.
017500     OPEN     INPUT RJ-INDEX-FILE.
017600     IF       RJ-IDX-STATUS = "35"
017700*                            FILE DOES NOT EXIST YET - FINE,
017800*                            THIS IS THE FIRST EVER SEED RUN.
017900              GO TO AA010-EXIT.
018000     IF       RJ-IDX-STATUS NOT = "00"
018100              DISPLAY RJ002 " " RJ-IDX-STATUS
018200              GOBACK.
018300*
018400     PERFORM  ZZ011-READ-ONE-INDEX
018500              UNTIL RJ10-EOF.
018600     CLOSE    RJ-INDEX-FILE.
018700     MOVE     "N" TO RJ10-EOF-SW.
018800 AA010-EXIT.
018900     EXIT.
019000*
019100*    OUT-OF-LINE BODY OF THE READ LOOP ABOVE - OS-4417.
019200 ZZ011-READ-ONE-INDEX.
019300     READ     RJ-INDEX-FILE NEXT RECORD
019400       AT END
019500            SET  RJ10-EOF TO TRUE
019600       NOT AT END
019700            ADD  1 TO IDX-TAB-COUNT
019800            MOVE IDX-REF-DATE TO IDXT-REF-DATE (IDX-TAB-COUNT)
019900            MOVE IDX-VALUE    TO IDXT-VALUE    (IDX-TAB-COUNT)
020000     END-READ.
020100*
020200*    READ RAWIDX, REJECT/DEDUPE/INSERT, PRINT ONE LINE PER ROW.
020300*
020400 AA050-SEED-INDICES.
020500     INITIATE RJ-SEED-REPORT.
020600     PERFORM  ZZ051-READ-ONE-RAW-ROW
020700              UNTIL RJ10-EOF.
020800     TERMINATE RJ-SEED-REPORT.
020900*
021000*    OUT-OF-LINE BODY OF THE READ LOOP ABOVE - OS-4417.
021100 ZZ051-READ-ONE-RAW-ROW.
021200     READ     RJ-RAW-FILE NEXT RECORD
021300       AT END
021400            SET  RJ10-EOF TO TRUE
021500       NOT AT END
021600            ADD  1 TO RJ10-READ-CNT
021700            PERFORM ZZ100-PROCESS-ROW THRU ZZ100-EXIT
021800     END-READ.
021900*
022000*    VALIDATE ONE RAWIDX ROW AND, IF GOOD AND NOT A DUPLICATE
022100*    MONTH, WRITE IT TO INDICES.
022200*
022300 ZZ100-PROCESS-ROW.
022400     IF       RW-DATE NOT NUMERIC OR RW-VALUE NOT NUMERIC
022500              ADD      1 TO RJ10-REJECT-CNT
022600              MOVE     "REJECTED-INVALID"   TO RJ10-LINE-STATUS
022700              GENERATE RJ10-ROW-DETAIL
022800              GO TO    ZZ100-EXIT.
022900*
023000     IF       RW-VALUE-NUM NOT > ZERO
023100              ADD      1 TO RJ10-REJECT-CNT
023200              MOVE     "REJECTED-INVALID"   TO RJ10-LINE-STATUS
023300              GENERATE RJ10-ROW-DETAIL
023400              GO TO    ZZ100-EXIT.
023500*
023600     MOVE     RW-DATE9            TO RJ10-RAW-PARTS.
023700     MOVE     RJ10-RAW-CCYY       TO RJ10-FOM-CCYY.
023800     MOVE     RJ10-RAW-MM         TO RJ10-FOM-MM.
023900     MOVE     1                   TO RJ10-FOM-DD.
024000*
024100     PERFORM  ZZ110-FIND-MONTH.
024200     IF       RJ10-MONTH-FOUND
024300              ADD      1 TO RJ10-DUP-CNT
024400              MOVE     "SKIPPED-DUPLICATE"  TO RJ10-LINE-STATUS
024500              GENERATE RJ10-ROW-DETAIL
024600              GO TO    ZZ100-EXIT.
024700*
024800     INITIALIZE RJ-INDEX-RECORD.
024900     MOVE     RJ10-FOM-DATE9      TO IDX-REF-DATE.
025000     MOVE     "INCC-DI"           TO IDX-NAME.
025100     MOVE     RW-VALUE-NUM        TO IDX-VALUE.
025200     WRITE    RJ-INDEX-RECORD.
025300     ADD      1 TO RJ10-INSERT-CNT.
025400     ADD      1 TO IDX-TAB-COUNT.
025500     MOVE     IDX-REF-DATE   TO IDXT-REF-DATE (IDX-TAB-COUNT).
025600     MOVE     IDX-VALUE      TO IDXT-VALUE    (IDX-TAB-COUNT).
025700     MOVE     "INSERTED"          TO RJ10-LINE-STATUS.
025800     GENERATE RJ10-ROW-DETAIL.
025900 ZZ100-EXIT.
026000     EXIT.
026100*
026200*    LINEAR SEARCH OF THE INDEX TABLE FOR RJ10-FOM-DATE9 - THE
026300*    TABLE IS NOT YET GUARANTEED SORTED DURING THIS LOAD PASS
026400*    (RAWIDX NEED NOT ARRIVE IN DATE ORDER), SO SEARCH ALL IS
026500*    NOT USED HERE - RJ100 SORTS ON LOAD INSTEAD, SEE ITS
026600*    AA020-LOAD-INDICES.
026700*
026800 ZZ110-FIND-MONTH.
026900     SET      RJ10-MONTH-NOT-FOUND TO TRUE.
027000     PERFORM  ZZ112-CHECK-MONTH
027100              VARYING IDXT-IX FROM 1 BY 1
027200              UNTIL IDXT-IX > IDX-TAB-COUNT
027300                 OR RJ10-MONTH-FOUND.
027400 ZZ110-EXIT.
027500     EXIT.
027600*
027700*    OUT-OF-LINE COMPARE FOR THE LOOP ABOVE - OS-4417.
027800 ZZ112-CHECK-MONTH.
027900     IF       IDXT-REF-DATE (IDXT-IX) = RJ10-FOM-DATE9
028000              SET  RJ10-MONTH-FOUND TO TRUE.
028100*
028200 REPORT SECTION.
028300*--------------
028400*
028500 RD  RJ-SEED-REPORT
028600     CONTROL      FINAL
028700     PAGE LIMIT   60
028800     HEADING      1
028900     FIRST DETAIL 4
029000     LAST  DETAIL 58.
029100*
029200 01  RJ10-PAGE-HEAD      TYPE PAGE HEADING.
029300     03  LINE 1.
029400         05  COL  1   PIC X(15)  SOURCE PROG-NAME.
029500         05  COL 40   PIC X(30)  VALUE
029600                      "SESP/PR - CARGA DE INDICES".
029700         05  COL 74   PIC Z9     SOURCE PAGE-COUNTER.
029800     03  LINE 3.
029900         05  COL  1   PIC X(10)  VALUE "DATA".
030000         05  COL 12   PIC X(22)  VALUE "VALOR".
030100         05  COL 36   PIC X(20)  VALUE "SITUACAO".
030200*
030300 01  RJ10-ROW-DETAIL     TYPE DETAIL.
030400     03  LINE + 1.
030500         05  COL  1   PIC X(8)    SOURCE RW-DATE.
030600         05  COL 12   PIC X(11)   SOURCE RW-VALUE.
030700         05  COL 36   PIC X(20)   SOURCE RJ10-LINE-STATUS.
030800*
030900 01  RJ10-TOTALS-FTG     TYPE CONTROL FOOTING FINAL.
031000     03  LINE + 2.
031100         05  COL  1   PIC X(20)  VALUE "LIDOS......:".
031200         05  COL 21   PIC ZZZZ9  SOURCE RJ10-READ-CNT.
031300     03  LINE + 1.
031400         05  COL  1   PIC X(20)  VALUE "INSERIDOS..:".
031500         05  COL 21   PIC ZZZZ9  SOURCE RJ10-INSERT-CNT.
031600     03  LINE + 1.
031700         05  COL  1   PIC X(20)  VALUE "DUPLICADOS.:".
031800         05  COL 21   PIC ZZZZ9  SOURCE RJ10-DUP-CNT.
031900     03  LINE + 1.
032000         05  COL  1   PIC X(20)  VALUE "REJEITADOS.:".
032100         05  COL 21   PIC ZZZZ9  SOURCE RJ10-REJECT-CNT.
